000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RCT001.
000030 AUTHOR.        W R PEIXOTO.
000040 INSTALLATION.  TECNOLOC - CENTRO DE PROCESSAMENTO DE DADOS.
000050 DATE-WRITTEN.  04/02/1988.
000060 DATE-COMPILED. 04/02/1988.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO FINANCEIRO.
000080**************************************************************
000090*  CARGA E VALIDACAO DOS ARQUIVOS DE ENTRADA DA CONCILIACAO   *
000100*  DE DESPESAS DE CARTAO CORPORATIVO (PAYFY X PROTHEUS)       *
000110**************************************************************
000120*  HISTORICO DE ALTERACOES                                   RCT1-01
000130*  --------------------------------------------------------- RCT1-01
000140*  DATA       RESP  CHAMADO   DESCRICAO                      RCT1-01
000150*  --------   ----  -------   ---------------------------    RCT1-01
000160*  04/02/88   WRP   SVC-0091  PROGRAMA ORIGINAL - CARGA DO    RCT1-01
000170*                             BOLETIM DE ADIANTAMENTOS E DO   RCT1-01
000180*                             EXTRATO DE PRESTACAO DE CONTAS. RCT1-01
000190*  19/07/89   WRP   SVC-0114  INCLUIDA VALIDACAO DE CAMPOS    RCT1-01
000200*                             OBRIGATORIOS NO BOLETIM.        RCT1-01
000210*  11/03/91   MCS   SVC-0177  CORRIGIDA LEITURA DE VALOR COM  RCT1-01
000220*                             SINAL NEGATIVO NO EXTRATO.      RCT1-01
000230*  02/09/93   MCS   SVC-0233  AMPLIADO LIMITE DE REGISTROS    RCT1-01
000240*                             POR LOTE DE 300 PARA 999.       RCT1-01
000250*  14/05/96   JAR   SVC-0301  PADRONIZADA ROTINA DE MENSAGEM  RCT1-01
000260*                             DE ERRO DE ABERTURA DE ARQUIVO. RCT1-01
000270*  23/11/98   JAR   SVC-0358  REVISAO PARA VIRADA DO ANO 2000 RCT1-01
000280*                             - CAMPOS DE DATA PASSAM A TER   RCT1-01
000290*                             SECULO EXPLICITO (9(8) AAAAMMDD)RCT1-01
000300*  09/02/99   JAR   SVC-0361  TESTES COMPLEMENTARES Y2K - OK. RCT1-01
000310*  17/06/04   DPS   SVC-0442  DESCONTINUADO O BOLETIM DE      RCT1-01
000320*                             ADIANTAMENTOS; ENTRADA PASSA A  RCT1-01
000330*                             SER O RESUMO DE SALDO DE CARTAO RCT1-01
000340*                             DO SISTEMA PAYFY.                RCT1-01
000350*  22/08/11   DPS   SVC-0509  INCLUIDA LEITURA DO EXTRATO DE   RCT1-01
000360*                             DESPESAS PAYFY (ARQUIVO 2) E DO  RCT1-01
000370*                             RELATORIO DE MOVIMENTACAO DO     RCT1-01
000380*                             ERP PROTHEUS (ARQUIVO 3), COM    RCT1-01
000390*                             EXPLOSAO DE CADA LINHA EM ATE     RCT1-01
000400*                             CINCO LANCAMENTOS.                RCT1-01
000410*  05/04/15   ELF   SVC-0566  PARSE DE VALOR MONETARIO PASSA  RCT1-02
000420*                             A IGNORAR SIMBOLO DE MOEDA.     RCT1-02
000430*  30/01/20   ELF   SVC-0621  REVISAO GERAL - ROTINA UNICA    RCT1-02
000440*                             ABORTA O LOTE NO PRIMEIRO ERRO  RCT1-02
000450*                             DE CARGA, CONFORME NORMA CPD-07.RCT1-02
000452*  11/05/26   RVB   SVC-0688  STATUS DE ARQUIVO (ST-CART,     RCT1-03
000454*                             ST-DESP, ST-MOVP, ST-EXPW E      RCT1-03
000456*                             ST-MOVW) PASSADO PARA NIVEL 01   RCT1-03
000458*                             COM CONDITION-NAMES, PADRAO CPD. RCT1-03
000460**************************************************************
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER. IBM-370.
000500 OBJECT-COMPUTER. IBM-370.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM
000530     CLASS NUMERICO-MONET IS "0" THRU "9"
000540     UPSI-0 OFF
000550     UPSI-1 OFF.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT CARTOES  ASSIGN TO DISK
000590         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS  IS ST-CART.
000610     SELECT DESPFY   ASSIGN TO DISK
000620         ORGANIZATION IS LINE SEQUENTIAL
000630         FILE STATUS  IS ST-DESP.
000640     SELECT MOVPROT  ASSIGN TO DISK
000650         ORGANIZATION IS LINE SEQUENTIAL
000660         FILE STATUS  IS ST-MOVP.
000670     SELECT EXPWORK  ASSIGN TO DISK
000680         ORGANIZATION IS LINE SEQUENTIAL
000690         FILE STATUS  IS ST-EXPW.
000700     SELECT MOVWORK  ASSIGN TO DISK
000710         ORGANIZATION IS LINE SEQUENTIAL
000720         FILE STATUS  IS ST-MOVW.
000730*
000740*-----------------------------------------------------------------
000750 DATA DIVISION.
000760 FILE SECTION.
000770 FD  CARTOES
000780     LABEL RECORD IS STANDARD
000790     VALUE OF FILE-ID IS "CARTOES.DAT".
000800 01  REG-CARTAO.
000810     05 CART-TIME           PIC X(30).
000820     05 CART-SALDO-INI      PIC S9(9)V99.
000830     05 CART-SALDO-FIM      PIC S9(9)V99.
000840     05 FILLER              PIC X(09).
000850*
000860 FD  DESPFY
000870     LABEL RECORD IS STANDARD
000880     VALUE OF FILE-ID IS "DESPFY.DAT".
000890 01  REG-DESPESA.
000900     05 DFY-USUARIO         PIC X(30).
000910     05 DFY-DATA-TRANS      PIC X(08).
000920     05 DFY-HORA-TRANS      PIC X(04).
000930     05 DFY-VALOR           PIC X(14).
000940     05 DFY-STATUS          PIC X(20).
000950     05 DFY-CATEGORIA       PIC X(40).
000960     05 DFY-ID              PIC X(20).
000970     05 DFY-DATA-APROV      PIC X(08).
000980     05 DFY-HORA-APROV      PIC X(04).
000990     05 FILLER              PIC X(09).
001000*
001010 FD  MOVPROT
001020     LABEL RECORD IS STANDARD
001030     VALUE OF FILE-ID IS "MOVPROT.DAT".
001040 01  REG-MOVPROT.
001050     05 MVP-DATA            PIC X(08).
001060     05 MVP-USUARIO         PIC X(30).
001070     05 MVP-CARGA-EMP       PIC X(14).
001080     05 MVP-CARGA-CARTAO    PIC X(14).
001090     05 MVP-DESCARGA-CARTAO PIC X(14).
001100     05 MVP-TARIFAS         PIC X(14).
001110     05 MVP-REEMBOLSOS      PIC X(14).
001120     05 MVP-SALDO-EMP       PIC X(14).
001130     05 MVP-DATA-MOV        PIC X(08).
001140     05 MVP-DOC-ID          PIC X(20).
001150     05 FILLER              PIC X(05).
001160*
001170 FD  EXPWORK
001180     LABEL RECORD IS STANDARD
001190     VALUE OF FILE-ID IS "EXPWORK.DAT".
001200 01  WK-DESPESA.
001210     05 WDE-USUARIO         PIC X(30).
001220     05 WDE-DATA-TRANS      PIC 9(8).
001230     05 WDE-HORA-TRANS      PIC 9(4).
001240     05 WDE-VALOR           PIC S9(9)V99.
001250     05 WDE-STATUS          PIC X(20).
001260     05 WDE-CATEGORIA       PIC X(40).
001270     05 WDE-ID              PIC X(20).
001280     05 WDE-DATA-APROV      PIC 9(8).
001290     05 WDE-HORA-APROV      PIC 9(4).
001300     05 WDE-TIPO-LANC       PIC X(06).
001310     05 WDE-MATCH-ID        PIC X(20).
001320     05 WDE-MATCH-TIPO      PIC X(20).
001330     05 WDE-MOTIVO          PIC X(40).
001340     05 FILLER              PIC X(09).
001350*
001360 FD  MOVWORK
001370     LABEL RECORD IS STANDARD
001380     VALUE OF FILE-ID IS "MOVWORK.DAT".
001390 01  WK-LANCAMENTO.
001400     05 WLA-USUARIO         PIC X(30).
001410     05 WLA-DATA            PIC 9(8).
001420     05 WLA-VALOR           PIC S9(9)V99.
001430     05 WLA-TIPO            PIC X(20).
001440     05 WLA-DOC-ID          PIC X(20).
001450     05 WLA-DATA-MOV        PIC 9(8).
001460     05 WLA-TIPO-LANC       PIC X(06).
001470     05 WLA-MATCH-ID        PIC X(20).
001480     05 WLA-MATCH-TIPO      PIC X(20).
001490     05 WLA-MOTIVO          PIC X(40).
001500     05 FILLER              PIC X(09).
001510*
001520*-----------------------------------------------------------------
001530 WORKING-STORAGE SECTION.
001540 01  ST-CART                PIC X(02) VALUE "00".
001541     88 ST-CART-OK           VALUE "00".
001542     88 ST-CART-NAO-ACHOU    VALUE "35".
001543     88 ST-CART-ERRO-IO      VALUE "30".
001550 01  ST-DESP                PIC X(02) VALUE "00".
001551     88 ST-DESP-OK           VALUE "00".
001552     88 ST-DESP-NAO-ACHOU    VALUE "35".
001553     88 ST-DESP-ERRO-IO      VALUE "30".
001560 01  ST-MOVP                PIC X(02) VALUE "00".
001561     88 ST-MOVP-OK           VALUE "00".
001562     88 ST-MOVP-NAO-ACHOU    VALUE "35".
001563     88 ST-MOVP-ERRO-IO      VALUE "30".
001570 01  ST-EXPW                PIC X(02) VALUE "00".
001571     88 ST-EXPW-OK           VALUE "00".
001572     88 ST-EXPW-FIM          VALUE "10".
001580 01  ST-MOVW                PIC X(02) VALUE "00".
001581     88 ST-MOVW-OK           VALUE "00".
001582     88 ST-MOVW-FIM          VALUE "10".
001590 77  W-CONT                 PIC 9(06) COMP VALUE ZEROS.
001600 77  W-LIDOS-CART           PIC 9(04) COMP VALUE ZEROS.
001610 77  W-LIDOS-DESP           PIC 9(04) COMP VALUE ZEROS.
001620 77  W-LIDOS-MOVP           PIC 9(04) COMP VALUE ZEROS.
001630 77  W-EXPLODIDOS           PIC 9(04) COMP VALUE ZEROS.
001640 77  W-IND                  PIC 9(02) COMP VALUE ZEROS.
001650 77  MENS                   PIC X(60) VALUE SPACES.
001660*
001670*---[ AREA DE PARSE DE VALOR MONETARIO - TIRA "R$" "$" E ESPACO ]--
001680 01  W-VALOR-BRUTO.
001690     05 WVB-CHAR            PIC X(01) OCCURS 14 TIMES.
001692     05 FILLER              PIC X(01).
001700 01  W-VALOR-LIMPOX.
001710     05 FILLER              PIC X(14) VALUE SPACES.
001720 01  W-VALOR-LIMPO REDEFINES W-VALOR-LIMPOX.
001730     05 WVL-CHAR            PIC X(01) OCCURS 14 TIMES.
001732     05 FILLER              PIC X(01).
001740 77  W-POS-DEST             PIC 9(02) COMP VALUE ZEROS.
001750 77  W-POS-ORIG             PIC 9(02) COMP VALUE ZEROS.
001760 77  W-VALOR-NUM            PIC S9(09)V99.
001770*
001780*---[ TABELA DAS CINCO COLUNAS DE VALOR DO RELATORIO ERP ]---------
001790 01  TABTIPOLANCX.
001800     05 FILLER              PIC X(20) VALUE "Carga Empresa".
001810     05 FILLER              PIC X(20) VALUE "Carga Cartão".
001820     05 FILLER              PIC X(20) VALUE "Descarga Cartão".
001830     05 FILLER              PIC X(20) VALUE "Tarifa".
001840     05 FILLER              PIC X(20) VALUE "Reembolsos".
001850 01  TABTIPOLANC REDEFINES TABTIPOLANCX.
001860     05 TBTIPOLANC          PIC X(20) OCCURS 5 TIMES.
001870*
001880 01  W-COLUNAS-VALOR.
001890     05 WCV-VALOR           PIC X(14) OCCURS 5 TIMES.
001892     05 FILLER              PIC X(01).
001894*
001896*---[ VISAO ALTERNATIVA DA DATA DO LANCAMENTO, POR COMPONENTE ]---
001898 01  W-DATA-COMPONENTES REDEFINES W-VALOR-NUM.
001899     05 WDC-RESTO           PIC S9(01).
001900     05 WDC-ANO             PIC 9(04).
001901     05 WDC-MES             PIC 9(02).
001902     05 WDC-DIA             PIC 9(02).
001903     05 FILLER              PIC 9(02).
001904*
001910*-----------------------------------------------------------------
001920 PROCEDURE DIVISION.
001930 R0-VERIFICA-ARQUIVOS.
001940     OPEN INPUT CARTOES.
001950     IF ST-CART-NAO-ACHOU OR ST-CART-ERRO-IO
001960         MOVE "ARQUIVO DE RESUMO DE CARTOES NAO ENCONTRADO"
001970                                            TO MENS
001980         PERFORM ROT-ABEND THRU ROT-ABEND-FIM.
001990     CLOSE CARTOES.
002000     OPEN INPUT DESPFY.
002010     IF ST-DESP-NAO-ACHOU OR ST-DESP-ERRO-IO
002020         MOVE "ARQUIVO DE DESPESAS PAYFY NAO ENCONTRADO" TO MENS
002030         PERFORM ROT-ABEND THRU ROT-ABEND-FIM.
002040     CLOSE DESPFY.
002050     OPEN INPUT MOVPROT.
002060     IF ST-MOVP-NAO-ACHOU OR ST-MOVP-ERRO-IO
002070         MOVE "ARQUIVO DE MOVIMENTACAO PROTHEUS NAO ENCONTRADO"
002080                                            TO MENS
002090         PERFORM ROT-ABEND THRU ROT-ABEND-FIM.
002100     CLOSE MOVPROT.
002110*
002120 R1-CARGA-CARTOES.
002130     OPEN INPUT CARTOES.
002140     MOVE ZEROS TO W-LIDOS-CART.
002150 R1-LOOP.
002160     READ CARTOES AT END GO TO R1-FIM.
002170     IF CART-TIME = SPACES
002180         MOVE "RESUMO DE CARTOES: CAMPO TIME EM BRANCO" TO MENS
002190         PERFORM ROT-ABEND THRU ROT-ABEND-FIM.
002200     IF CART-SALDO-INI NOT NUMERIC
002210         MOVE "RESUMO DE CARTOES: SALDO INICIAL INVALIDO" TO MENS
002220         PERFORM ROT-ABEND THRU ROT-ABEND-FIM.
002230     IF CART-SALDO-FIM NOT NUMERIC
002240         MOVE "RESUMO DE CARTOES: SALDO FINAL INVALIDO" TO MENS
002250         PERFORM ROT-ABEND THRU ROT-ABEND-FIM.
002260     ADD 1 TO W-LIDOS-CART.
002270     GO TO R1-LOOP.
002280 R1-FIM.
002290     CLOSE CARTOES.
002300*
002310*-----------------------------------------------------------------
002320*  CARGA DAS DESPESAS PAYFY - GRAVA EXPWORK.DAT NA ORDEM DE       RCT1-01
002330*  ENTRADA, UM REGISTRO POR DESPESA.                             RCT1-01
002340*-----------------------------------------------------------------
002350 R2-CARGA-DESPESAS.
002360     OPEN INPUT DESPFY.
002370     OPEN OUTPUT EXPWORK.
002380     MOVE ZEROS TO W-LIDOS-DESP.
002390 R2-LOOP.
002400     READ DESPFY AT END GO TO R2-FIM.
002410     IF DFY-USUARIO = SPACES
002420         MOVE "DESPESA PAYFY: USUARIO EM BRANCO" TO MENS
002430         PERFORM ROT-ABEND THRU ROT-ABEND-FIM.
002440     IF DFY-DATA-TRANS = SPACES OR DFY-DATA-TRANS NOT NUMERIC
002450         MOVE "DESPESA PAYFY: DATA DA TRANSACAO INVALIDA" TO MENS
002460         PERFORM ROT-ABEND THRU ROT-ABEND-FIM.
002470     IF DFY-VALOR = SPACES
002480         MOVE "DESPESA PAYFY: VALOR EM BRANCO" TO MENS
002490         PERFORM ROT-ABEND THRU ROT-ABEND-FIM.
002500     IF DFY-STATUS = SPACES
002510         MOVE "DESPESA PAYFY: STATUS DA NOTA EM BRANCO" TO MENS
002520         PERFORM ROT-ABEND THRU ROT-ABEND-FIM.
002530     IF DFY-CATEGORIA = SPACES
002540         MOVE "DESPESA PAYFY: CATEGORIA EM BRANCO" TO MENS
002550         PERFORM ROT-ABEND THRU ROT-ABEND-FIM.
002560*    OBS.: O CABECALHO "ID" E OBRIGATORIO NO ARQUIVO, MAS O       RCT1-01
002570*    CONTEUDO DA DESPESA PODE VIR EM BRANCO (SEM ID).             RCT1-01
002580     MOVE DFY-USUARIO        TO WDE-USUARIO
002590     MOVE DFY-DATA-TRANS     TO WDE-DATA-TRANS
002600     IF DFY-HORA-TRANS = SPACES OR DFY-HORA-TRANS NOT NUMERIC
002610         MOVE ZEROS          TO WDE-HORA-TRANS
002620     ELSE
002630         MOVE DFY-HORA-TRANS TO WDE-HORA-TRANS.
002640     MOVE DFY-VALOR          TO W-VALOR-BRUTO
002650     PERFORM ROT-LIMPA-VALOR THRU ROT-LIMPA-VALOR-FIM
002660     IF W-VALOR-NUM = 0 AND DFY-VALOR NOT = "0" AND
002670        DFY-VALOR NOT = SPACES
002680         MOVE "DESPESA PAYFY: VALOR NAO NUMERICO" TO MENS
002690         PERFORM ROT-ABEND THRU ROT-ABEND-FIM.
002700     MOVE W-VALOR-NUM        TO WDE-VALOR
002710     MOVE DFY-STATUS         TO WDE-STATUS
002720     MOVE DFY-CATEGORIA      TO WDE-CATEGORIA
002730     MOVE DFY-ID             TO WDE-ID
002740     IF DFY-DATA-APROV = SPACES OR DFY-DATA-APROV = "00000000"
002750         MOVE ZEROS          TO WDE-DATA-APROV WDE-HORA-APROV
002760     ELSE
002770         IF DFY-DATA-APROV NOT NUMERIC
002780             MOVE "DESPESA PAYFY: DATA DE APROVACAO INVALIDA"
002790                                             TO MENS
002800             PERFORM ROT-ABEND THRU ROT-ABEND-FIM
002810         ELSE
002820             MOVE DFY-DATA-APROV TO WDE-DATA-APROV
002830             IF DFY-HORA-APROV = SPACES OR
002840                DFY-HORA-APROV NOT NUMERIC
002850                 MOVE ZEROS      TO WDE-HORA-APROV
002860             ELSE
002870                 MOVE DFY-HORA-APROV TO WDE-HORA-APROV.
002880     MOVE SPACES             TO WDE-TIPO-LANC WDE-MATCH-ID
002890                                WDE-MATCH-TIPO WDE-MOTIVO
002900     WRITE WK-DESPESA.
002910     ADD 1 TO W-LIDOS-DESP.
002920     GO TO R2-LOOP.
002930 R2-FIM.
002940     CLOSE DESPFY EXPWORK.
002950*
002960*-----------------------------------------------------------------
002970*  CARGA DO RELATORIO PROTHEUS - CADA LINHA EXPLODE EM ATE CINCO  RCT1-01
002980*  LANCAMENTOS (UM POR COLUNA DE VALOR DIFERENTE DE ZERO), NA     RCT1-01
002990*  ORDEM CARGA EMPRESA / CARGA CARTAO / DESCARGA / TARIFAS /      RCT1-01
003000*  REEMBOLSOS.                                                   RCT1-01
003010*-----------------------------------------------------------------
003020 R3-CARGA-PROTHEUS.
003030     OPEN INPUT MOVPROT.
003040     OPEN OUTPUT MOVWORK.
003050     MOVE ZEROS TO W-LIDOS-MOVP W-EXPLODIDOS.
003060 R3-LOOP.
003070     READ MOVPROT AT END GO TO R3-FIM.
003080     IF MVP-DATA = SPACES OR MVP-DATA NOT NUMERIC
003090         MOVE "RELATORIO PROTHEUS: DATA INVALIDA" TO MENS
003100         PERFORM ROT-ABEND THRU ROT-ABEND-FIM.
003110     IF MVP-USUARIO = SPACES
003120         MOVE "RELATORIO PROTHEUS: USUARIO EM BRANCO" TO MENS
003130         PERFORM ROT-ABEND THRU ROT-ABEND-FIM.
003140     MOVE MVP-CARGA-EMP       TO WCV-VALOR(1)
003150     MOVE MVP-CARGA-CARTAO    TO WCV-VALOR(2)
003160     MOVE MVP-DESCARGA-CARTAO TO WCV-VALOR(3)
003170     MOVE MVP-TARIFAS         TO WCV-VALOR(4)
003180     MOVE MVP-REEMBOLSOS      TO WCV-VALOR(5)
003190     MOVE 1 TO W-IND.
003200 R3-COLUNA.
003210     MOVE WCV-VALOR(W-IND) TO W-VALOR-BRUTO
003220     PERFORM ROT-LIMPA-VALOR THRU ROT-LIMPA-VALOR-FIM
003230     IF W-VALOR-NUM NOT = 0
003240         MOVE MVP-USUARIO    TO WLA-USUARIO
003250         MOVE MVP-DATA       TO WLA-DATA
003260         MOVE W-VALOR-NUM    TO WLA-VALOR
003270         MOVE TBTIPOLANC(W-IND) TO WLA-TIPO
003280         MOVE MVP-DOC-ID     TO WLA-DOC-ID
003290         IF MVP-DATA-MOV = SPACES OR MVP-DATA-MOV NOT NUMERIC
003300             MOVE ZEROS      TO WLA-DATA-MOV
003310         ELSE
003320             MOVE MVP-DATA-MOV TO WLA-DATA-MOV
003330         MOVE SPACES TO WLA-TIPO-LANC WLA-MATCH-ID
003340                         WLA-MATCH-TIPO WLA-MOTIVO
003350         WRITE WK-LANCAMENTO
003360         ADD 1 TO W-EXPLODIDOS.
003370     ADD 1 TO W-IND.
003380     IF W-IND < 6
003390         GO TO R3-COLUNA.
003400     ADD 1 TO W-LIDOS-MOVP.
003410     GO TO R3-LOOP.
003420 R3-FIM.
003430     CLOSE MOVPROT MOVWORK.
003440     MOVE "CARGA CONCLUIDA - ARQUIVOS DE TRABALHO GRAVADOS"
003450                                            TO MENS
003460     DISPLAY MENS.
003470     STOP RUN.
003480*
003490*-----------------------------------------------------------------
003500*  LIMPA SIMBOLO DE MOEDA ("R$", "$") E ESPACOS DO VALOR BRUTO,   RCT1-02
003510*  DEIXANDO SO DIGITOS, PONTO E SINAL, E CONVERTE PARA NUMERICO.  RCT1-02
003520*-----------------------------------------------------------------
003530 ROT-LIMPA-VALOR.
003540     MOVE SPACES TO W-VALOR-LIMPO.
003550     MOVE ZEROS  TO W-POS-DEST.
003560     MOVE 1      TO W-POS-ORIG.
003570 ROT-LIMPA-LOOP.
003580     IF W-POS-ORIG > 14
003590         GO TO ROT-LIMPA-CONVERTE.
003600     IF WVB-CHAR(W-POS-ORIG) = "R" OR WVB-CHAR(W-POS-ORIG) = "$"
003610        OR WVB-CHAR(W-POS-ORIG) = " "
003620         NEXT SENTENCE
003630     ELSE
003640         ADD 1 TO W-POS-DEST
003650         MOVE WVB-CHAR(W-POS-ORIG) TO WVL-CHAR(W-POS-DEST).
003660     ADD 1 TO W-POS-ORIG.
003670     GO TO ROT-LIMPA-LOOP.
003680 ROT-LIMPA-CONVERTE.
003690     IF W-VALOR-LIMPO = SPACES
003700         MOVE ZEROS TO W-VALOR-NUM
003710     ELSE
003720         MOVE W-VALOR-LIMPO TO W-VALOR-NUM.
003730 ROT-LIMPA-VALOR-FIM.
003740     EXIT.
003750*
003760*-----------------------------------------------------------------
003770 ROT-ABEND.
003780     DISPLAY "*** RCT001 - ERRO NA CARGA ***".
003790     DISPLAY MENS.
003800     MOVE 16 TO RETURN-CODE.
003810     STOP RUN.
003820 ROT-ABEND-FIM.
003830     EXIT.
003840*
003850*    FILE STATUS
003860*    00 = LEITURA/GRAVACAO COM SUCESSO
003870*    10 = FIM DE ARQUIVO
003880*    30 = ERRO PERMANENTE DE E/S
003890*    35 = ARQUIVO NAO ENCONTRADO NA ABERTURA PARA LEITURA
