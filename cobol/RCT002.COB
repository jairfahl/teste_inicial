000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RCT002.
000030 AUTHOR.        W R PEIXOTO.
000040 INSTALLATION.  TECNOLOC - CENTRO DE PROCESSAMENTO DE DADOS.
000050 DATE-WRITTEN.  18/02/1988.
000060 DATE-COMPILED. 18/02/1988.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO FINANCEIRO.
000080**************************************************************
000090*  NORMALIZACAO E VALIDACAO DAS DESPESAS PAYFY E DOS           *
000100*  LANCAMENTOS PROTHEUS ANTES DA CASACAO (VER RCT003).         *
000110**************************************************************
000120*  HISTORICO DE ALTERACOES                                   RCT2-01
000130*  --------------------------------------------------------- RCT2-01
000140*  DATA       RESP  CHAMADO   DESCRICAO                      RCT2-01
000150*  --------   ----  -------   ---------------------------    RCT2-01
000160*  18/02/88   WRP   SVC-0092  PROGRAMA ORIGINAL - MARCACAO    RCT2-01
000170*                             DE DEBITO/CREDITO E CALCULO DO  RCT2-01
000180*                             VALOR ABSOLUTO.                 RCT2-01
000190*  30/08/89   WRP   SVC-0118  INCLUIDA TABELA DE CATEGORIAS   RCT2-01
000200*                             DE DESPESA DE VIAGEM.           RCT2-01
000210*  22/04/92   MCS   SVC-0190  INCLUIDA ROTINA DE VIRADA DE    RCT2-01
000220*                             DIA POR HORARIO DE LANCAMENTO.  RCT2-01
000230*  08/10/94   MCS   SVC-0244  INCLUIDA REGRA DE APROVACAO     RCT2-01
000240*                             FORA DO MES DE COMPETENCIA.     RCT2-01
000250*  03/06/96   JAR   SVC-0305  INCLUIDA VALIDACAO DE STATUS DA RCT2-01
000260*                             NOTA E AUTO-APROVACAO.          RCT2-01
000270*  23/11/98   JAR   SVC-0358  REVISAO PARA VIRADA DO ANO 2000 RCT2-01
000280*                             - ROTINA DE DIA JULIANO PASSA A RCT2-01
000290*                             TRATAR O SECULO EXPLICITAMENTE. RCT2-01
000300*  09/02/99   JAR   SVC-0361  TESTES COMPLEMENTARES Y2K - OK. RCT2-01
000310*  14/01/02   DPS   SVC-0399  INCLUIDA VALIDACAO DO PERIODO   RCT2-02
000320*                             DE CONCILIACAO INFORMADO PELO   RCT2-02
000330*                             OPERADOR.                       RCT2-02
000340*  19/09/13   ELF   SVC-0531  INCLUIDA DETECCAO DE DESPESAS   RCT2-02
000350*                             DUPLICADAS (MESMO USUARIO, DATA,RCT2-02
000360*                             HORA E VALOR).                  RCT2-02
000370*  11/03/21   ELF   SVC-0634  REESCRITA GERAL - MOTIVO DE     RCT2-02
000380*                             FALHA PASSA A SER MANTIDO COMO  RCT2-02
000390*                             "O PRIMEIRO QUE PEGAR", SALVO   RCT2-02
000400*                             AS EXCECOES DESCRITAS NO PONTO  RCT2-02
000410*                             DE CONTROLE CPD-11.             RCT2-02
000412*  11/05/26   RVB   SVC-0688  STATUS DOS ARQUIVOS (ST-EXPW,   RCT2-03
000414*                             ST-MOVW, ST-EXPP, ST-MOVP)      RCT2-03
000416*                             PASSADO PARA NIVEL 01 COM        RCT2-03
000418*                             CONDITION-NAMES, PADRAO CPD.     RCT2-03
000420**************************************************************
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-370.
000460 OBJECT-COMPUTER. IBM-370.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM
000490     CLASS DIGITO IS "0" THRU "9"
000500     UPSI-0 OFF
000510     UPSI-1 OFF.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT EXPWORK ASSIGN TO DISK
000550         ORGANIZATION IS LINE SEQUENTIAL
000560         FILE STATUS  IS ST-EXPW.
000570     SELECT MOVWORK ASSIGN TO DISK
000580         ORGANIZATION IS LINE SEQUENTIAL
000590         FILE STATUS  IS ST-MOVW.
000600     SELECT EXPPREP ASSIGN TO DISK
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         FILE STATUS  IS ST-EXPP.
000630     SELECT MOVPREP ASSIGN TO DISK
000640         ORGANIZATION IS LINE SEQUENTIAL
000650         FILE STATUS  IS ST-MOVP.
000660*
000670*-----------------------------------------------------------------
000680 DATA DIVISION.
000690 FILE SECTION.
000700 FD  EXPWORK
000710     LABEL RECORD IS STANDARD
000720     VALUE OF FILE-ID IS "EXPWORK.DAT".
000730 01  WK-DESPESA.
000740     05 WDE-USUARIO         PIC X(30).
000750     05 WDE-DATA-TRANS      PIC 9(8).
000760     05 WDE-HORA-TRANS      PIC 9(4).
000770     05 WDE-VALOR           PIC S9(9)V99.
000780     05 WDE-STATUS          PIC X(20).
000790     05 WDE-CATEGORIA       PIC X(40).
000800     05 WDE-ID              PIC X(20).
000810     05 WDE-DATA-APROV      PIC 9(8).
000820     05 WDE-HORA-APROV      PIC 9(4).
000830     05 WDE-TIPO-LANC       PIC X(06).
000840     05 WDE-MATCH-ID        PIC X(20).
000850     05 WDE-MATCH-TIPO      PIC X(20).
000860     05 WDE-MOTIVO          PIC X(40).
000870     05 FILLER              PIC X(09).
000880*
000890 FD  MOVWORK
000900     LABEL RECORD IS STANDARD
000910     VALUE OF FILE-ID IS "MOVWORK.DAT".
000920 01  WK-LANCAMENTO.
000930     05 WLA-USUARIO         PIC X(30).
000940     05 WLA-DATA            PIC 9(8).
000950     05 WLA-VALOR           PIC S9(9)V99.
000960     05 WLA-TIPO            PIC X(20).
000970     05 WLA-DOC-ID          PIC X(20).
000980     05 WLA-DATA-MOV        PIC 9(8).
000990     05 WLA-TIPO-LANC       PIC X(06).
001000     05 WLA-MATCH-ID        PIC X(20).
001010     05 WLA-MATCH-TIPO      PIC X(20).
001020     05 WLA-MOTIVO          PIC X(40).
001030     05 FILLER              PIC X(09).
001040*
001050 FD  EXPPREP
001060     LABEL RECORD IS STANDARD
001070     VALUE OF FILE-ID IS "EXPPREP.DAT".
001080 01  PR-DESPESA.
001090     05 PDE-REGISTRO        PIC X(231).
001095     05 FILLER              PIC X(01).
001100*
001110 FD  MOVPREP
001120     LABEL RECORD IS STANDARD
001130     VALUE OF FILE-ID IS "MOVPREP.DAT".
001140 01  PR-LANCAMENTO.
001150     05 PLA-REGISTRO        PIC X(183).
001155     05 FILLER              PIC X(01).
001160*
001170*-----------------------------------------------------------------
001180 WORKING-STORAGE SECTION.
001190 01  ST-EXPW                PIC X(02) VALUE "00".
001192     88 ST-EXPW-OK           VALUE "00".
001194     88 ST-EXPW-FIM          VALUE "10".
001200 01  ST-MOVW                PIC X(02) VALUE "00".
001202     88 ST-MOVW-OK           VALUE "00".
001204     88 ST-MOVW-FIM          VALUE "10".
001210 01  ST-EXPP                PIC X(02) VALUE "00".
001212     88 ST-EXPP-OK           VALUE "00".
001214     88 ST-EXPP-FIM          VALUE "10".
001220 01  ST-MOVP                PIC X(02) VALUE "00".
001222     88 ST-MOVP-OK           VALUE "00".
001224     88 ST-MOVP-FIM          VALUE "10".
001230 77  W-NREG-DESP             PIC 9(04) COMP VALUE ZEROS.
001240 77  W-NREG-MOV              PIC 9(04) COMP VALUE ZEROS.
001250 77  IND                    PIC 9(04) COMP VALUE ZEROS.
001260 77  IND2                   PIC 9(04) COMP VALUE ZEROS.
001270 77  MENS                   PIC X(60) VALUE SPACES.
001280*
001290*---[ TABELA DE TRABALHO - DESPESAS PAYFY DO LOTE (VER CPD-07) ]--
001300 01  TB-DESPESAS.
001310     05 TB-DESPESA          OCCURS 999 TIMES
001320                             INDEXED BY IX-DESP IX-DESP2.
001330        10 TDE-USUARIO       PIC X(30).
001340        10 TDE-DATA-TRANS    PIC 9(8).
001350        10 TDE-HORA-TRANS    PIC 9(4).
001360        10 TDE-VALOR         PIC S9(9)V99.
001370        10 TDE-STATUS        PIC X(20).
001380        10 TDE-CATEGORIA     PIC X(40).
001390        10 TDE-ID            PIC X(20).
001400        10 TDE-DATA-APROV    PIC 9(8).
001410        10 TDE-HORA-APROV    PIC 9(4).
001420        10 TDE-TIPO-LANC     PIC X(06).
001430        10 TDE-MATCH-ID      PIC X(20).
001440        10 TDE-MATCH-TIPO    PIC X(20).
001450        10 TDE-MOTIVO        PIC X(40).
001455        10 FILLER            PIC X(09).
001460*
001470*---[ TABELA DE CATEGORIAS (CARGA POR FILLER / BUSCA LINEAR) ]----
001480 01  TABCATEGX.
001490     05 FILLER              PIC X(20) VALUE "Hospedagem".
001500     05 FILLER              PIC X(40) VALUE "Desp. Viagem – Hospedagem".
001510     05 FILLER              PIC X(20) VALUE "Alimentação".
001520     05 FILLER              PIC X(40) VALUE "Desp. Viagem – Alimentação".
001530     05 FILLER              PIC X(20) VALUE "Combustível".
001540     05 FILLER              PIC X(40) VALUE "Desp. Operacional – Frota".
001550     05 FILLER              PIC X(20) VALUE "Pedágio".
001560     05 FILLER              PIC X(40) VALUE "Desp. Operacional – Frota".
001570 01  TABCATEG REDEFINES TABCATEGX.
001580     05 TBCAT-PAR           OCCURS 4 TIMES.
001590        10 TBCAT-DE          PIC X(20).
001600        10 TBCAT-PARA        PIC X(40).
001610*
001620*---[ TABELA DE DIAS POR MES (FEVEREIRO AJUSTADO SE BISSEXTO) ]---
001630 01  TABDIASMESX.
001640     05 FILLER              PIC 9(02) VALUE 31.
001650     05 FILLER              PIC 9(02) VALUE 28.
001660     05 FILLER              PIC 9(02) VALUE 31.
001670     05 FILLER              PIC 9(02) VALUE 30.
001680     05 FILLER              PIC 9(02) VALUE 31.
001690     05 FILLER              PIC 9(02) VALUE 30.
001700     05 FILLER              PIC 9(02) VALUE 31.
001710     05 FILLER              PIC 9(02) VALUE 31.
001720     05 FILLER              PIC 9(02) VALUE 30.
001730     05 FILLER              PIC 9(02) VALUE 31.
001740     05 FILLER              PIC 9(02) VALUE 30.
001750     05 FILLER              PIC 9(02) VALUE 31.
001760 01  TABDIASMES REDEFINES TABDIASMESX.
001770     05 TBDIAS-MES          PIC 9(02) OCCURS 12 TIMES.
001780*
001790*---[ AREA DE TRABALHO - CAMPOS DE DATA/HORA EXPLODIDOS ]---------
001800 01  W-DATAHORA.
001810     05 W-ANO               PIC 9(04).
001820     05 W-MES               PIC 9(02).
001830     05 W-DIA               PIC 9(02).
001840     05 W-HH                PIC 9(02).
001850     05 W-MI                PIC 9(02).
001852     05 FILLER              PIC X(01).
001860 01  W-DATAHORA2 REDEFINES W-DATAHORA.
001870     05 W-DATA-R            PIC 9(08).
001880     05 W-HORA-R            PIC 9(04).
001890*
001900 77  W-BISSEXTO             PIC 9(01) COMP VALUE ZEROS.
001910 77  W-JULIANO1             PIC 9(07) COMP VALUE ZEROS.
001920 77  W-JULIANO2             PIC 9(07) COMP VALUE ZEROS.
001930 77  W-MINUTOS1             PIC 9(09) COMP VALUE ZEROS.
001940 77  W-MINUTOS2             PIC 9(09) COMP VALUE ZEROS.
001950 77  W-DIF-MINUTOS          PIC S9(09) COMP VALUE ZEROS.
001960 77  W-DIF-DIAS             PIC 9(07) COMP VALUE ZEROS.
001970 77  W-AUX                  PIC 9(09) COMP VALUE ZEROS.
001972 77  W-RESTO4               PIC 9(03) COMP VALUE ZEROS.
001974 77  W-RESTO100             PIC 9(03) COMP VALUE ZEROS.
001976 77  W-RESTO400             PIC 9(03) COMP VALUE ZEROS.
001978 77  W-QUOC                 PIC 9(09) COMP VALUE ZEROS.
001980*
001990*---[ PARAMETRO DE PERIODO INFORMADO PELO OPERADOR ]--------------
002000 01  W-PERIODO-ENTRADA      PIC X(20) VALUE SPACES.
002010 77  W-PER-DIA              PIC 9(02).
002020 77  W-PER-MES              PIC 9(02).
002030 77  W-PER-ANO              PIC 9(04).
002040 77  W-PER-OK               PIC 9(01) COMP VALUE ZEROS.
002050*
002060*-----------------------------------------------------------------
002070 PROCEDURE DIVISION.
002080 P0-PERIODO.
002090     DISPLAY "INFORME O PERIODO DE CONCILIACAO (DD/MM/AAAA) :".
002100     ACCEPT W-PERIODO-ENTRADA FROM CONSOLE.
002110     MOVE ZEROS TO W-PER-OK.
002120     IF W-PERIODO-ENTRADA (1:2) IS NUMERIC AND
002130        W-PERIODO-ENTRADA (4:2) IS NUMERIC AND
002140        W-PERIODO-ENTRADA (7:4) IS NUMERIC
002150         MOVE W-PERIODO-ENTRADA (1:2) TO W-PER-DIA
002160         MOVE W-PERIODO-ENTRADA (4:2) TO W-PER-MES
002170         MOVE W-PERIODO-ENTRADA (7:4) TO W-PER-ANO
002180         IF W-PER-MES > 0 AND W-PER-MES < 13 AND W-PER-ANO > 0
002190             MOVE 1 TO W-PER-OK.
002200     IF W-PER-OK = 0
002210         MOVE "PERIODO DE CONCILIACAO AUSENTE OU INVALIDO" TO MENS
002220         PERFORM ROT-ABEND THRU ROT-ABEND-FIM.
002230*
002240*-----------------------------------------------------------------
002250*  CARGA DA TABELA DE DESPESAS EM MEMORIA (LOTE MENSAL - CPD-07) RCT2-01
002260*-----------------------------------------------------------------
002270 P1-CARGA-TABELA.
002280     OPEN INPUT EXPWORK.
002290     MOVE ZEROS TO W-NREG-DESP.
002300     SET IX-DESP TO 1.
002310 P1-LOOP.
002320     READ EXPWORK AT END GO TO P1-FIM.
002330     ADD 1 TO W-NREG-DESP.
002340     MOVE WDE-USUARIO      TO TDE-USUARIO (IX-DESP)
002350     MOVE WDE-DATA-TRANS   TO TDE-DATA-TRANS (IX-DESP)
002360     MOVE WDE-HORA-TRANS   TO TDE-HORA-TRANS (IX-DESP)
002370     MOVE WDE-VALOR        TO TDE-VALOR (IX-DESP)
002380     MOVE WDE-STATUS       TO TDE-STATUS (IX-DESP)
002390     MOVE WDE-CATEGORIA    TO TDE-CATEGORIA (IX-DESP)
002400     MOVE WDE-ID           TO TDE-ID (IX-DESP)
002410     MOVE WDE-DATA-APROV   TO TDE-DATA-APROV (IX-DESP)
002420     MOVE WDE-HORA-APROV   TO TDE-HORA-APROV (IX-DESP)
002430     MOVE SPACES           TO TDE-TIPO-LANC (IX-DESP)
002440                               TDE-MATCH-ID (IX-DESP)
002450                               TDE-MATCH-TIPO (IX-DESP)
002460                               TDE-MOTIVO (IX-DESP)
002470     SET IX-DESP UP BY 1.
002480     GO TO P1-LOOP.
002490 P1-FIM.
002500     CLOSE EXPWORK.
002510*
002520*-----------------------------------------------------------------
002530*  PASSO 1 A 5 - UM REGISTRO POR VEZ, NA ORDEM DA NORMA CPD-11    RCT2-02
002540*-----------------------------------------------------------------
002550 P2-NORMALIZA-DESPESAS.
002560     SET IX-DESP TO 1.
002570 P2-LOOP.
002580     IF IX-DESP > W-NREG-DESP
002590         GO TO P2-FIM.
002600     PERFORM P2A-DEBITO-CREDITO THRU P2A-FIM.
002610     PERFORM P2B-CATEGORIA THRU P2B-FIM.
002620     PERFORM P2C-VIRADA-DIA THRU P2C-FIM.
002630     PERFORM P2D-APROVACAO THRU P2D-FIM.
002640     PERFORM P2E-STATUS THRU P2E-FIM.
002650     PERFORM P2F-PERIODO THRU P2F-FIM.
002660     SET IX-DESP UP BY 1.
002670     GO TO P2-LOOP.
002680 P2-FIM.
002690     EXIT.
002700*
002710*  PASSO 1 - DEBITO/CREDITO E VALOR ABSOLUTO.                    RCT2-01
002720 P2A-DEBITO-CREDITO.
002730     IF TDE-VALOR (IX-DESP) < 0
002740         MOVE "DEBITO " TO TDE-TIPO-LANC (IX-DESP)
002750     ELSE
002760         MOVE "CREDITO" TO TDE-TIPO-LANC (IX-DESP).
002770     IF TDE-VALOR (IX-DESP) < 0
002780         MULTIPLY TDE-VALOR (IX-DESP) BY -1
002790                                 GIVING TDE-VALOR (IX-DESP).
002800 P2A-FIM.
002810     EXIT.
002820*
002830*  PASSO 2 - MAPEAMENTO DE CATEGORIA (BUSCA LINEAR NA TABELA).    RCT2-01
002840 P2B-CATEGORIA.
002850     IF TDE-CATEGORIA (IX-DESP) = SPACES
002860         MOVE "Revisão manual" TO TDE-CATEGORIA (IX-DESP)
002870         GO TO P2B-FIM.
002880     MOVE 1 TO IND2.
002890 P2B-LOOP.
002900     IF IND2 > 4
002910         GO TO P2B-FIM.
002920     IF TDE-CATEGORIA (IX-DESP) = TBCAT-DE (IND2)
002930         MOVE TBCAT-PARA (IND2) TO TDE-CATEGORIA (IX-DESP)
002940         GO TO P2B-FIM.
002950     ADD 1 TO IND2.
002960     GO TO P2B-LOOP.
002970 P2B-FIM.
002980     EXIT.
002990*
003000*  PASSO 3 - VIRADA DE DIA (18:01 EM DIANTE) E REGRA DE           RCT2-01
003010*  APROVACAO FORA DO MES (CPD-11: ATRIBUICAO INCONDICIONAL).     RCT2-02
003020 P2C-VIRADA-DIA.
003030     MOVE TDE-DATA-TRANS (IX-DESP) TO W-DATA-R.
003040     MOVE TDE-HORA-TRANS (IX-DESP) TO W-HORA-R.
003050     IF W-HH > 18 OR (W-HH = 18 AND W-MI >= 1)
003060         PERFORM ROT-PROXIMO-DIA THRU ROT-PROXIMO-DIA-FIM
003070         MOVE W-DATA-R TO TDE-DATA-TRANS (IX-DESP).
003080 P2C-FIM.
003090     EXIT.
003100*
003110 P2D-APROVACAO.
003120     IF TDE-DATA-APROV (IX-DESP) = ZEROS
003130         GO TO P2D-FIM.
003140     MOVE TDE-DATA-TRANS (IX-DESP) TO W-DATA-R
003150     MOVE TDE-HORA-TRANS (IX-DESP) TO W-HORA-R
003160     PERFORM ROT-DIA-JULIANO THRU ROT-DIA-JULIANO-FIM
003170     COMPUTE W-MINUTOS1 = (W-JULIANO1 * 1440) + (W-HH * 60) + W-MI
003180     MOVE TDE-DATA-APROV (IX-DESP) TO W-DATA-R
003190     MOVE TDE-HORA-APROV (IX-DESP) TO W-HORA-R
003210     PERFORM ROT-DIA-JULIANO THRU ROT-DIA-JULIANO-FIM
003220     COMPUTE W-MINUTOS2 = (W-JULIANO1 * 1440) + (W-HH * 60) + W-MI
003230     COMPUTE W-DIF-MINUTOS = W-MINUTOS2 - W-MINUTOS1
003240     IF W-DIF-MINUTOS < 0
003250         MULTIPLY W-DIF-MINUTOS BY -1 GIVING W-DIF-MINUTOS.
003260     DIVIDE W-DIF-MINUTOS BY 1440 GIVING W-DIF-DIAS.
003270     IF W-DIF-DIAS <= 1
003280         GO TO P2D-FIM.
003290     MOVE TDE-DATA-TRANS (IX-DESP) TO W-DATA-R
003300     MOVE W-ANO TO W-AUX.
003310     MOVE W-MES TO IND2.
003320     MOVE TDE-DATA-APROV (IX-DESP) TO W-DATA-R
003330     IF W-MES NOT = IND2 OR W-ANO NOT = W-AUX
003340         MOVE "Aprovação fora do mês" TO TDE-MOTIVO (IX-DESP).
003350 P2D-FIM.
003360     EXIT.
003370*
003380*  PASSO 4 - STATUS DA NOTA (CPD-11: ATRIBUICAO INCONDICIONAL).   RCT2-01
003390 P2E-STATUS.
003400     MOVE TDE-STATUS (IX-DESP) TO W-PERIODO-ENTRADA.
003410     INSPECT W-PERIODO-ENTRADA CONVERTING
003420         "abcdefghijklmnopqrstuvwxyz" TO
003430         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003440     IF W-PERIODO-ENTRADA (1:20) NOT = "VALIDADO            "
003450         IF TDE-DATA-APROV (IX-DESP) = ZEROS
003460             MOVE "Status não validado" TO TDE-MOTIVO (IX-DESP)
003470         END-IF
003480     ELSE
003490         IF TDE-DATA-APROV (IX-DESP) = ZEROS
003500             MOVE TDE-DATA-TRANS (IX-DESP) TO TDE-DATA-APROV (IX-DESP)
003510             MOVE TDE-HORA-TRANS (IX-DESP) TO TDE-HORA-APROV (IX-DESP)
003520         END-IF
003530     END-IF.
003540     MOVE SPACES TO W-PERIODO-ENTRADA.
003550 P2E-FIM.
003560     EXIT.
003570*
003580*  PASSO 5 - TRANSACAO FORA DO PERIODO INFORMADO (ATRIBUICAO      RCT2-02
003590*  INCONDICIONAL - CPD-11).                                      RCT2-02
003600 P2F-PERIODO.
003610     MOVE TDE-DATA-TRANS (IX-DESP) TO W-DATA-R.
003620     IF W-MES NOT = W-PER-MES OR W-ANO NOT = W-PER-ANO
003630         MOVE "Transação fora do período" TO TDE-MOTIVO (IX-DESP).
003640 P2F-FIM.
003650     EXIT.
003660*
003670*-----------------------------------------------------------------
003680*  PASSO 6 - DUPLICIDADE (MESMO USUARIO/DATA/HORA/VALOR) -        RCT2-01
003690*  VARREDURA QUADRATICA NA TABELA INTEIRA (LOTE PEQUENO - CPD-07).RCT2-01
003700*-----------------------------------------------------------------
003710 P3-DUPLICIDADE.
003720     SET IX-DESP TO 1.
003730 P3-LOOP.
003740     IF IX-DESP > W-NREG-DESP
003750         GO TO P3-FIM.
003760     SET IX-DESP2 TO 1.
003770 P3-INNER.
003780     IF IX-DESP2 > W-NREG-DESP
003790         GO TO P3-NEXT.
003800     IF IX-DESP2 = IX-DESP
003810         GO TO P3-INNER-NEXT.
003820     IF TDE-USUARIO (IX-DESP)    = TDE-USUARIO (IX-DESP2)   AND
003830        TDE-DATA-TRANS (IX-DESP) = TDE-DATA-TRANS (IX-DESP2) AND
003840        TDE-HORA-TRANS (IX-DESP) = TDE-HORA-TRANS (IX-DESP2) AND
003850        TDE-VALOR (IX-DESP)      = TDE-VALOR (IX-DESP2)
003860         MOVE "Duplicidade detectada" TO TDE-MOTIVO (IX-DESP).
003870 P3-INNER-NEXT.
003880     SET IX-DESP2 UP BY 1.
003890     GO TO P3-INNER.
003900 P3-NEXT.
003910     SET IX-DESP UP BY 1.
003920     GO TO P3-LOOP.
003930 P3-FIM.
003940     EXIT.
003950*
003960*-----------------------------------------------------------------
003970*  GRAVA EXPPREP.DAT - UM REGISTRO POR DESPESA PRE-PROCESSADA.    RCT2-01
003980*-----------------------------------------------------------------
003990 P4-GRAVA-DESPESAS.
004000     OPEN OUTPUT EXPPREP.
004010     SET IX-DESP TO 1.
004020 P4-LOOP.
004030     IF IX-DESP > W-NREG-DESP
004040         GO TO P4-FIM.
004050     MOVE SPACES TO PDE-REGISTRO.
004060     STRING TDE-USUARIO (IX-DESP)      DELIMITED BY SIZE
004070            TDE-DATA-TRANS (IX-DESP)   DELIMITED BY SIZE
004080            TDE-HORA-TRANS (IX-DESP)   DELIMITED BY SIZE
004090            TDE-VALOR (IX-DESP)        DELIMITED BY SIZE
004100            TDE-STATUS (IX-DESP)       DELIMITED BY SIZE
004110            TDE-CATEGORIA (IX-DESP)    DELIMITED BY SIZE
004120            TDE-ID (IX-DESP)           DELIMITED BY SIZE
004130            TDE-DATA-APROV (IX-DESP)   DELIMITED BY SIZE
004140            TDE-HORA-APROV (IX-DESP)   DELIMITED BY SIZE
004150            TDE-TIPO-LANC (IX-DESP)    DELIMITED BY SIZE
004160            TDE-MATCH-ID (IX-DESP)     DELIMITED BY SIZE
004170            TDE-MATCH-TIPO (IX-DESP)   DELIMITED BY SIZE
004180            TDE-MOTIVO (IX-DESP)       DELIMITED BY SIZE
004190       INTO PDE-REGISTRO.
004200     WRITE PR-DESPESA.
004210     SET IX-DESP UP BY 1.
004220     GO TO P4-LOOP.
004230 P4-FIM.
004240     CLOSE EXPPREP.
004250*
004260*-----------------------------------------------------------------
004270*  NORMALIZA LANCAMENTOS PROTHEUS - PASSO UNICO (DEBITO/CREDITO). RCT2-01
004280*-----------------------------------------------------------------
004290 P5-NORMALIZA-PROTHEUS.
004300     OPEN INPUT MOVWORK.
004310     OPEN OUTPUT MOVPREP.
004320     MOVE ZEROS TO W-NREG-MOV.
004330 P5-LOOP.
004340     READ MOVWORK AT END GO TO P5-FIM.
004350     ADD 1 TO W-NREG-MOV.
004360     IF WLA-VALOR < 0
004370         MOVE "DEBITO " TO WLA-TIPO-LANC
004380         MULTIPLY WLA-VALOR BY -1 GIVING WLA-VALOR
004390     ELSE
004400         MOVE "CREDITO" TO WLA-TIPO-LANC.
004410     MOVE SPACES TO PLA-REGISTRO.
004420     STRING WLA-USUARIO    DELIMITED BY SIZE
004430            WLA-DATA       DELIMITED BY SIZE
004440            WLA-VALOR      DELIMITED BY SIZE
004450            WLA-TIPO       DELIMITED BY SIZE
004460            WLA-DOC-ID     DELIMITED BY SIZE
004470            WLA-DATA-MOV   DELIMITED BY SIZE
004480            WLA-TIPO-LANC  DELIMITED BY SIZE
004490            WLA-MATCH-ID   DELIMITED BY SIZE
004500            WLA-MATCH-TIPO DELIMITED BY SIZE
004510            WLA-MOTIVO     DELIMITED BY SIZE
004520       INTO PLA-REGISTRO.
004530     WRITE PR-LANCAMENTO.
004540     GO TO P5-LOOP.
004550 P5-FIM.
004560     CLOSE MOVWORK MOVPREP.
004570     MOVE "PRE-PROCESSAMENTO CONCLUIDO" TO MENS
004580     DISPLAY MENS.
004590     STOP RUN.
004600*
004610*-----------------------------------------------------------------
004620*  CALCULA DIA JULIANO (9(07) COMP) A PARTIR DE W-DATA-R, PARA    RCT2-01
004630*  PERMITIR SUBTRACAO DE DATAS SEM FUNCAO INTRINSECA (NORMA       RCT2-01
004640*  CPD-03 - NAO USAR FUNCOES DE BIBLIOTECA NO BATCH NOTURNO).     RCT2-01
004650*-----------------------------------------------------------------
004660 ROT-DIA-JULIANO.
004665     PERFORM ROT-BISSEXTO THRU ROT-BISSEXTO-FIM.
004720     COMPUTE W-JULIANO1 =
004730         (W-ANO * 365) + (W-ANO / 4) - (W-ANO / 100) + (W-ANO / 400)
004740         + W-DIA.
004750     MOVE 1 TO IND2.
004760 ROT-JUL-LOOP.
004770     IF IND2 >= W-MES
004780         GO TO ROT-JUL-SAI.
004790     ADD TBDIAS-MES (IND2) TO W-JULIANO1.
004800     IF IND2 = 2 AND W-BISSEXTO = 1
004810         ADD 1 TO W-JULIANO1.
004820     ADD 1 TO IND2.
004830     GO TO ROT-JUL-LOOP.
004840 ROT-JUL-SAI.
004850 ROT-DIA-JULIANO-FIM.
004860     EXIT.
004870*
004880*-----------------------------------------------------------------
004890*  AVANCA W-DATA-R PARA O DIA CALENDARIO SEGUINTE (VIRADA DE MES  RCT2-01
004900*  E DE ANO TRATADAS, INCLUSIVE FEVEREIRO BISSEXTO).              RCT2-01
004910*-----------------------------------------------------------------
004920 ROT-PROXIMO-DIA.
004925     PERFORM ROT-BISSEXTO THRU ROT-BISSEXTO-FIM.
004980     MOVE TBDIAS-MES (W-MES) TO W-AUX.
004990     IF W-MES = 2 AND W-BISSEXTO = 1
005000         ADD 1 TO W-AUX.
005010     ADD 1 TO W-DIA.
005020     IF W-DIA <= W-AUX
005030         GO TO ROT-PROXIMO-DIA-FIM.
005040     MOVE 1 TO W-DIA.
005050     ADD 1 TO W-MES.
005060     IF W-MES <= 12
005070         GO TO ROT-PROXIMO-DIA-FIM.
005080     MOVE 1 TO W-MES.
005090     ADD 1 TO W-ANO.
005100 ROT-PROXIMO-DIA-FIM.
005110     EXIT.
005120*
005121*-----------------------------------------------------------------
005122*  TESTE DE ANO BISSEXTO POR RESTO DE DIVISAO (SEM FUNCAO          RCT2-02
005123*  INTRINSECA - NORMA CPD-03).                                    RCT2-02
005124*-----------------------------------------------------------------
005125 ROT-BISSEXTO.
005126     MOVE ZEROS TO W-BISSEXTO.
005127     DIVIDE W-ANO BY 4   GIVING W-QUOC REMAINDER W-RESTO4.
005128     DIVIDE W-ANO BY 100 GIVING W-QUOC REMAINDER W-RESTO100.
005129     DIVIDE W-ANO BY 400 GIVING W-QUOC REMAINDER W-RESTO400.
005130     IF W-RESTO4 = 0 AND (W-RESTO100 NOT = 0 OR W-RESTO400 = 0)
005131         MOVE 1 TO W-BISSEXTO.
005132 ROT-BISSEXTO-FIM.
005133     EXIT.
005134*
005140*-----------------------------------------------------------------
005141 ROT-ABEND.
005150     DISPLAY "*** RCT002 - ERRO NO PRE-PROCESSAMENTO ***".
005160     DISPLAY MENS.
005170     MOVE 16 TO RETURN-CODE.
005180     STOP RUN.
005190 ROT-ABEND-FIM.
005200     EXIT.
