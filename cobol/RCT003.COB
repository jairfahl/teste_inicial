000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RCT003.
000030 AUTHOR.        M C SANTORO.
000040 INSTALLATION.  TECNOLOC - CENTRO DE PROCESSAMENTO DE DADOS.
000050 DATE-WRITTEN.  02/03/1988.
000060 DATE-COMPILED. 02/03/1988.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO FINANCEIRO.
000080**************************************************************
000090*  CASACAO DAS DESPESAS PAYFY PRE-PROCESSADAS CONTRA OS        *
000100*  LANCAMENTOS PROTHEUS, E CLASSIFICACAO DAS PENDENCIAS.       *
000110**************************************************************
000120*  HISTORICO DE ALTERACOES                                   RCT3-01
000130*  --------------------------------------------------------- RCT3-01
000140*  DATA       RESP  CHAMADO   DESCRICAO                      RCT3-01
000150*  --------   ----  -------   ---------------------------    RCT3-01
000160*  02/03/88   MCS   SVC-0093  PROGRAMA ORIGINAL - CASACAO     RCT3-01
000170*                             EXATA POR ID DE DOCUMENTO.      RCT3-01
000180*  14/09/90   MCS   SVC-0149  INCLUIDA VALIDACAO DE VALOR E   RCT3-01
000190*                             DE MES DE COMPETENCIA NA         RCT3-01
000200*                             CASACAO.                        RCT3-01
000210*  27/01/95   JAR   SVC-0276  INCLUIDA CLASSIFICACAO DE        RCT3-01
000220*                             PENDENCIAS DO LADO PAYFY.        RCT3-01
000230*  19/06/97   JAR   SVC-0331  INCLUIDA CLASSIFICACAO DE        RCT3-01
000240*                             PENDENCIAS DO LADO PROTHEUS.     RCT3-01
000250*  23/11/98   JAR   SVC-0358  REVISAO PARA VIRADA DO ANO 2000  RCT3-01
000260*                             - COMPARACAO DE COMPETENCIA      RCT3-01
000270*                             PASSA A USAR ANO COM 4 DIGITOS.  RCT3-01
000280*  09/02/99   JAR   SVC-0361  TESTES COMPLEMENTARES Y2K - OK.  RCT3-01
000290*  30/07/08   DPS   SVC-0478  CASACAO PASSA A ANDAR PELOS      RCT3-02
000300*                             LANCAMENTOS PROTHEUS, NAO PELAS  RCT3-02
000310*                             DESPESAS, CONFORME NORMA CPD-14. RCT3-02
000320*  15/05/19   ELF   SVC-0598  REESCRITA GERAL COM TABELAS EM   RCT3-02
000330*                             MEMORIA (LOTE PEQUENO - CPD-07). RCT3-02
000332*  11/05/26   RVB   SVC-0688  STATUS DOS ARQUIVOS (ST-EXPP,   RCT3-03
000334*                             ST-MOVP, ST-EXPM, ST-MOVM)      RCT3-03
000336*                             PASSADO PARA NIVEL 01 COM        RCT3-03
000338*                             CONDITION-NAMES, PADRAO CPD.     RCT3-03
000340**************************************************************
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SOURCE-COMPUTER. IBM-370.
000380 OBJECT-COMPUTER. IBM-370.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM
000410     CLASS DIGITO IS "0" THRU "9"
000420     UPSI-0 OFF
000430     UPSI-1 OFF.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT EXPPREP ASSIGN TO DISK
000470         ORGANIZATION IS LINE SEQUENTIAL
000480         FILE STATUS  IS ST-EXPP.
000490     SELECT MOVPREP ASSIGN TO DISK
000500         ORGANIZATION IS LINE SEQUENTIAL
000510         FILE STATUS  IS ST-MOVP.
000520     SELECT EXPMAT  ASSIGN TO DISK
000530         ORGANIZATION IS LINE SEQUENTIAL
000540         FILE STATUS  IS ST-EXPM.
000550     SELECT MOVMAT  ASSIGN TO DISK
000560         ORGANIZATION IS LINE SEQUENTIAL
000570         FILE STATUS  IS ST-MOVM.
000580*
000590*-----------------------------------------------------------------
000600 DATA DIVISION.
000610 FILE SECTION.
000620 FD  EXPPREP
000630     LABEL RECORD IS STANDARD
000640     VALUE OF FILE-ID IS "EXPPREP.DAT".
000650 01  PR-DESPESA.
000660     05 PDE-REGISTRO        PIC X(231).
000665     05 FILLER              PIC X(01).
000670*
000680 FD  MOVPREP
000690     LABEL RECORD IS STANDARD
000700     VALUE OF FILE-ID IS "MOVPREP.DAT".
000710 01  PR-LANCAMENTO.
000720     05 PLA-REGISTRO        PIC X(183).
000725     05 FILLER              PIC X(01).
000730*
000740 FD  EXPMAT
000750     LABEL RECORD IS STANDARD
000760     VALUE OF FILE-ID IS "EXPMAT.DAT".
000770 01  MT-DESPESA.
000780     05 MDE-REGISTRO        PIC X(231).
000785     05 FILLER              PIC X(01).
000790*
000800 FD  MOVMAT
000810     LABEL RECORD IS STANDARD
000820     VALUE OF FILE-ID IS "MOVMAT.DAT".
000830 01  MT-LANCAMENTO.
000840     05 MLA-REGISTRO        PIC X(183).
000845     05 FILLER              PIC X(01).
000850*
000860*-----------------------------------------------------------------
000870 WORKING-STORAGE SECTION.
000880 01  ST-EXPP                PIC X(02) VALUE "00".
000882     88 ST-EXPP-OK           VALUE "00".
000884     88 ST-EXPP-FIM          VALUE "10".
000890 01  ST-MOVP                PIC X(02) VALUE "00".
000892     88 ST-MOVP-OK           VALUE "00".
000894     88 ST-MOVP-FIM          VALUE "10".
000900 01  ST-EXPM                PIC X(02) VALUE "00".
000902     88 ST-EXPM-OK           VALUE "00".
000904     88 ST-EXPM-FIM          VALUE "10".
000910 01  ST-MOVM                PIC X(02) VALUE "00".
000912     88 ST-MOVM-OK           VALUE "00".
000914     88 ST-MOVM-FIM          VALUE "10".
000920 77  W-NREG-DESP            PIC 9(04) COMP VALUE ZEROS.
000930 77  W-NREG-MOV             PIC 9(04) COMP VALUE ZEROS.
000940 77  W-ACHOU                PIC 9(01) COMP VALUE ZEROS.
000950 77  W-MOT-IND              PIC 9(02) COMP VALUE ZEROS.
000960 77  MENS                   PIC X(60) VALUE SPACES.
000970*
000980*---[ TABELA DE TRABALHO - DESPESAS PAYFY PRE-PROCESSADAS ]-------
000990 01  TB-DESPESAS.
001000     05 TB-DESPESA          OCCURS 999 TIMES
001010                             INDEXED BY IX-DESP.
001020        10 TDE-USUARIO       PIC X(30).
001030        10 TDE-DATA-TRANS    PIC 9(8).
001040        10 TDE-HORA-TRANS    PIC 9(4).
001050        10 TDE-VALOR         PIC S9(9)V99.
001060        10 TDE-STATUS        PIC X(20).
001070        10 TDE-CATEGORIA     PIC X(40).
001080        10 TDE-ID            PIC X(20).
001090        10 TDE-DATA-APROV    PIC 9(8).
001100        10 TDE-HORA-APROV    PIC 9(4).
001110        10 TDE-TIPO-LANC     PIC X(06).
001120        10 TDE-MATCH-ID      PIC X(20).
001130        10 TDE-MATCH-TIPO    PIC X(20).
001140        10 TDE-MOTIVO        PIC X(40).
001150        10 FILLER            PIC X(09).
001160*
001170*---[ TABELA DE TRABALHO - LANCAMENTOS PROTHEUS PRE-PROCESSADOS ]-
001180 01  TB-LANCAMENTOS.
001190     05 TB-LANCAMENTO       OCCURS 999 TIMES
001200                             INDEXED BY IX-MOV.
001210        10 TLA-USUARIO       PIC X(30).
001220        10 TLA-DATA          PIC 9(8).
001230        10 TLA-VALOR         PIC S9(9)V99.
001240        10 TLA-TIPO          PIC X(20).
001250        10 TLA-DOC-ID        PIC X(20).
001260        10 TLA-DATA-MOV      PIC 9(8).
001270        10 TLA-TIPO-LANC     PIC X(06).
001280        10 TLA-MATCH-ID      PIC X(20).
001290        10 TLA-MATCH-TIPO    PIC X(20).
001300        10 TLA-MOTIVO        PIC X(40).
001310        10 FILLER            PIC X(09).
001320*
001330*---[ TABELA DE MOTIVOS DE PENDENCIA - LADO DESPESA (CPD-14) ]----
001340 01  TABMOTDESPX.
001350     05 FILLER              PIC X(40) VALUE "Despesa sem identificador".
001360     05 FILLER              PIC X(40) VALUE "Sem correspondência no Protheus".
001370     05 FILLER              PIC X(40) VALUE "Valor divergente no Protheus".
001380     05 FILLER              PIC X(40) VALUE "Despesa sem aprovação registrada".
001390     05 FILLER              PIC X(40) VALUE "Aprovação fora do mês".
001400 01  TABMOTDESP REDEFINES TABMOTDESPX.
001410     05 TBMOTDESP           PIC X(40) OCCURS 5 TIMES.
001420*
001430*---[ TABELA DE MOTIVOS DE PENDENCIA - LADO LANCAMENTO ]----------
001440 01  TABMOTMOVX.
001450     05 FILLER              PIC X(40) VALUE "Lançamento sem identificador".
001460     05 FILLER              PIC X(40) VALUE "Sem correspondência no PayFy".
001470     05 FILLER              PIC X(40) VALUE "Valor divergente no PayFy".
001480     05 FILLER              PIC X(40) VALUE "Competência ausente no Protheus".
001490     05 FILLER              PIC X(40) VALUE "Competência divergente no PayFy".
001500 01  TABMOTMOV REDEFINES TABMOTMOVX.
001510     05 TBMOTMOV            PIC X(40) OCCURS 5 TIMES.
001520*
001530*---[ AREA DE COMPETENCIA (MOVEMENT-DATE SE PRESENTE, SENAO DATE)]
001540 01  W-COMPETENCIA.
001550     05 W-COMP-ANO          PIC 9(04).
001560     05 W-COMP-MES          PIC 9(02).
001570     05 W-COMP-DIA          PIC 9(02).
001575     05 FILLER              PIC X(01).
001580 01  W-COMPETENCIA2 REDEFINES W-COMPETENCIA.
001590     05 W-COMP-DATA         PIC 9(08).
001600*
001610 01  W-APROV-DATA.
001620     05 W-APR-ANO           PIC 9(04).
001630     05 W-APR-MES           PIC 9(02).
001640     05 W-APR-DIA           PIC 9(02).
001645     05 FILLER              PIC X(01).
001650 01  W-APROV-DATA2 REDEFINES W-APROV-DATA.
001660     05 W-APR-DATA-R        PIC 9(08).
001670*
001680*-----------------------------------------------------------------
001690 PROCEDURE DIVISION.
001700 M0-CARGA.
001710     PERFORM M0A-CARGA-DESPESAS THRU M0A-FIM.
001720     PERFORM M0B-CARGA-LANCAMENTOS THRU M0B-FIM.
001722     PERFORM M1-EXATO THRU M1-FIM.
001724     PERFORM M2-CLASSIFICA-DESPESAS THRU M2-FIM.
001726     PERFORM M3-CLASSIFICA-LANCAMENTOS THRU M3-FIM.
001728     PERFORM M4-GRAVA-DESPESAS THRU M4-FIM.
001729     PERFORM M5-GRAVA-LANCAMENTOS THRU M5-FIM.
001730     MOVE "CASACAO CONCLUIDA" TO MENS.
001731     DISPLAY MENS.
001732     STOP RUN.
001733*
001740 M0A-CARGA-DESPESAS.
001750     OPEN INPUT EXPPREP.
001760     MOVE ZEROS TO W-NREG-DESP.
001770     SET IX-DESP TO 1.
001780 M0A-LOOP.
001790     READ EXPPREP AT END GO TO M0A-FIM.
001800     ADD 1 TO W-NREG-DESP.
001810     MOVE PDE-REGISTRO (1:30)   TO TDE-USUARIO (IX-DESP)
001820     MOVE PDE-REGISTRO (31:8)   TO TDE-DATA-TRANS (IX-DESP)
001830     MOVE PDE-REGISTRO (39:4)   TO TDE-HORA-TRANS (IX-DESP)
001840     MOVE PDE-REGISTRO (43:11)  TO TDE-VALOR (IX-DESP)
001850     MOVE PDE-REGISTRO (54:20)  TO TDE-STATUS (IX-DESP)
001860     MOVE PDE-REGISTRO (74:40)  TO TDE-CATEGORIA (IX-DESP)
001870     MOVE PDE-REGISTRO (114:20) TO TDE-ID (IX-DESP)
001880     MOVE PDE-REGISTRO (134:8)  TO TDE-DATA-APROV (IX-DESP)
001890     MOVE PDE-REGISTRO (142:4)  TO TDE-HORA-APROV (IX-DESP)
001900     MOVE PDE-REGISTRO (146:6)  TO TDE-TIPO-LANC (IX-DESP)
001910     MOVE PDE-REGISTRO (152:20) TO TDE-MATCH-ID (IX-DESP)
001920     MOVE PDE-REGISTRO (172:20) TO TDE-MATCH-TIPO (IX-DESP)
001930     MOVE PDE-REGISTRO (192:40) TO TDE-MOTIVO (IX-DESP)
001940     SET IX-DESP UP BY 1.
001950     GO TO M0A-LOOP.
001960 M0A-FIM.
001970     CLOSE EXPPREP.
001980     EXIT.
001990*
002000 M0B-CARGA-LANCAMENTOS.
002010     OPEN INPUT MOVPREP.
002020     MOVE ZEROS TO W-NREG-MOV.
002030     SET IX-MOV TO 1.
002040 M0B-LOOP.
002050     READ MOVPREP AT END GO TO M0B-FIM.
002060     ADD 1 TO W-NREG-MOV.
002070     MOVE PLA-REGISTRO (1:30)   TO TLA-USUARIO (IX-MOV)
002080     MOVE PLA-REGISTRO (31:8)   TO TLA-DATA (IX-MOV)
002090     MOVE PLA-REGISTRO (39:11)  TO TLA-VALOR (IX-MOV)
002100     MOVE PLA-REGISTRO (50:20)  TO TLA-TIPO (IX-MOV)
002110     MOVE PLA-REGISTRO (70:20)  TO TLA-DOC-ID (IX-MOV)
002120     MOVE PLA-REGISTRO (90:8)   TO TLA-DATA-MOV (IX-MOV)
002130     MOVE PLA-REGISTRO (98:6)   TO TLA-TIPO-LANC (IX-MOV)
002140     MOVE PLA-REGISTRO (104:20) TO TLA-MATCH-ID (IX-MOV)
002150     MOVE PLA-REGISTRO (124:20) TO TLA-MATCH-TIPO (IX-MOV)
002160     MOVE PLA-REGISTRO (144:40) TO TLA-MOTIVO (IX-MOV)
002170     SET IX-MOV UP BY 1.
002180     GO TO M0B-LOOP.
002190 M0B-FIM.
002200     CLOSE MOVPREP.
002210     EXIT.
002220*
002230*-----------------------------------------------------------------
002240*  PASSO 1 - CASACAO EXATA 1:1, ANDANDO PELOS LANCAMENTOS          RCT3-02
002250*  PROTHEUS NA ORDEM DE ENTRADA (NORMA CPD-14).                    RCT3-02
002260*-----------------------------------------------------------------
002270 M1-EXATO.
002280     SET IX-MOV TO 1.
002290 M1-LOOP.
002300     IF IX-MOV > W-NREG-MOV
002310         GO TO M1-FIM.
002320     IF TLA-MATCH-ID (IX-MOV) NOT = SPACES OR
002330        TLA-MOTIVO (IX-MOV) NOT = SPACES OR
002340        TLA-DOC-ID (IX-MOV) = SPACES
002350         GO TO M1-NEXT.
002360     PERFORM M1A-COMPETENCIA THRU M1A-FIM.
002370     SET IX-DESP TO 1.
002380     MOVE ZEROS TO W-ACHOU.
002390 M1-BUSCA.
002400     IF IX-DESP > W-NREG-DESP
002410         GO TO M1-BUSCA-FIM.
002420     IF TDE-MATCH-ID (IX-DESP) NOT = SPACES OR
002430        TDE-MOTIVO (IX-DESP) NOT = SPACES
002440         GO TO M1-BUSCA-NEXT.
002450     IF TDE-ID (IX-DESP) = SPACES OR
002460        TDE-ID (IX-DESP) NOT = TLA-DOC-ID (IX-MOV)
002470         GO TO M1-BUSCA-NEXT.
002480     IF TDE-VALOR (IX-DESP) NOT = TLA-VALOR (IX-MOV)
002490         GO TO M1-BUSCA-NEXT.
002500     IF TDE-DATA-APROV (IX-DESP) = ZEROS
002510         GO TO M1-BUSCA-NEXT.
002520     MOVE TDE-DATA-APROV (IX-DESP) TO W-APR-DATA-R.
002530     IF W-APR-MES NOT = W-COMP-MES OR W-APR-ANO NOT = W-COMP-ANO
002540         GO TO M1-BUSCA-NEXT.
002550     MOVE 1 TO W-ACHOU.
002560     GO TO M1-BUSCA-FIM.
002570 M1-BUSCA-NEXT.
002580     SET IX-DESP UP BY 1.
002590     GO TO M1-BUSCA.
002600 M1-BUSCA-FIM.
002610     IF W-ACHOU = 1
002620         MOVE "Match exato (1:1)" TO TDE-MATCH-TIPO (IX-DESP)
002630         MOVE TLA-DOC-ID (IX-MOV) TO TDE-MATCH-ID (IX-DESP)
002640         MOVE "Match exato (1:1)" TO TLA-MATCH-TIPO (IX-MOV)
002650         MOVE TLA-DOC-ID (IX-MOV) TO TLA-MATCH-ID (IX-MOV).
002660 M1-NEXT.
002670     SET IX-MOV UP BY 1.
002680     GO TO M1-LOOP.
002690 M1-FIM.
002700     EXIT.
002710*
002720*  COMPETENCIA DO LANCAMENTO CORRENTE: DATA-MOV SE PRESENTE,       RCT3-01
002730*  SENAO DATA.                                                     RCT3-01
002740 M1A-COMPETENCIA.
002750     IF TLA-DATA-MOV (IX-MOV) NOT = ZEROS
002760         MOVE TLA-DATA-MOV (IX-MOV) TO W-COMP-DATA
002770     ELSE
002780         MOVE TLA-DATA (IX-MOV) TO W-COMP-DATA.
002790 M1A-FIM.
002800     EXIT.
002810*
002820*-----------------------------------------------------------------
002830*  PASSO 2 - CLASSIFICACAO DAS DESPESAS AINDA PENDENTES (ORDEM     RCT3-01
002840*  DE REGRAS FIXADA NA NORMA CPD-14 - A PRIMEIRA QUE SE APLICAR).  RCT3-01
002850*-----------------------------------------------------------------
002860 M2-CLASSIFICA-DESPESAS.
002870     SET IX-DESP TO 1.
002880 M2-LOOP.
002890     IF IX-DESP > W-NREG-DESP
002900         GO TO M2-FIM.
002910     IF TDE-MATCH-ID (IX-DESP) NOT = SPACES OR
002920        TDE-MOTIVO (IX-DESP) NOT = SPACES
002930         GO TO M2-NEXT.
002940     IF TDE-ID (IX-DESP) = SPACES
002950         MOVE TBMOTDESP (1) TO TDE-MOTIVO (IX-DESP)
002960         GO TO M2-NEXT.
002970     PERFORM M2A-TEM-ID-IGUAL THRU M2A-FIM.
002980     IF W-ACHOU = 0
002990         MOVE TBMOTDESP (2) TO TDE-MOTIVO (IX-DESP)
003000         GO TO M2-NEXT.
003010     PERFORM M2B-TEM-VALOR-IGUAL THRU M2B-FIM.
003020     IF W-ACHOU = 0
003030         MOVE TBMOTDESP (3) TO TDE-MOTIVO (IX-DESP)
003040         GO TO M2-NEXT.
003050     IF TDE-DATA-APROV (IX-DESP) = ZEROS
003060         MOVE TBMOTDESP (4) TO TDE-MOTIVO (IX-DESP)
003070         GO TO M2-NEXT.
003080     PERFORM M2C-COMPETENCIA-BATE THRU M2C-FIM.
003090     IF W-ACHOU = 0
003100         MOVE TBMOTDESP (5) TO TDE-MOTIVO (IX-DESP).
003110 M2-NEXT.
003120     SET IX-DESP UP BY 1.
003130     GO TO M2-LOOP.
003140 M2-FIM.
003150     EXIT.
003160*
003170*  HA ALGUM LANCAMENTO (CASADO OU NAO) COM O MESMO ID?             RCT3-01
003180 M2A-TEM-ID-IGUAL.
003190     MOVE ZEROS TO W-ACHOU.
003200     SET IX-MOV TO 1.
003210 M2A-LOOP.
003220     IF IX-MOV > W-NREG-MOV
003230         GO TO M2A-FIM.
003240     IF TLA-DOC-ID (IX-MOV) = TDE-ID (IX-DESP)
003250         MOVE 1 TO W-ACHOU
003260         GO TO M2A-FIM.
003270     SET IX-MOV UP BY 1.
003280     GO TO M2A-LOOP.
003290 M2A-FIM.
003300     EXIT.
003310*
003320*  DENTRE OS LANCAMENTOS COM O MESMO ID, HA ALGUM COM VALOR        RCT3-01
003330*  IGUAL AO DA DESPESA?                                            RCT3-01
003340 M2B-TEM-VALOR-IGUAL.
003350     MOVE ZEROS TO W-ACHOU.
003360     SET IX-MOV TO 1.
003370 M2B-LOOP.
003380     IF IX-MOV > W-NREG-MOV
003390         GO TO M2B-FIM.
003400     IF TLA-DOC-ID (IX-MOV) = TDE-ID (IX-DESP) AND
003410        TLA-VALOR (IX-MOV) = TDE-VALOR (IX-DESP)
003420         MOVE 1 TO W-ACHOU
003430         GO TO M2B-FIM.
003440     SET IX-MOV UP BY 1.
003450     GO TO M2B-LOOP.
003460 M2B-FIM.
003470     EXIT.
003480*
003490*  DENTRE OS LANCAMENTOS COM MESMO ID E MESMO VALOR, HA ALGUM      RCT3-01
003500*  CUJA COMPETENCIA BATE COM O MES/ANO DE APROVACAO DA DESPESA?    RCT3-01
003510 M2C-COMPETENCIA-BATE.
003520     MOVE ZEROS TO W-ACHOU.
003530     MOVE TDE-DATA-APROV (IX-DESP) TO W-APR-DATA-R.
003540     SET IX-MOV TO 1.
003550 M2C-LOOP.
003560     IF IX-MOV > W-NREG-MOV
003570         GO TO M2C-FIM.
003580     IF TLA-DOC-ID (IX-MOV) NOT = TDE-ID (IX-DESP) OR
003590        TLA-VALOR (IX-MOV) NOT = TDE-VALOR (IX-DESP)
003600         GO TO M2C-NEXT.
003610     PERFORM M1A-COMPETENCIA THRU M1A-FIM.
003620     IF W-COMP-MES = W-APR-MES AND W-COMP-ANO = W-APR-ANO
003630         MOVE 1 TO W-ACHOU
003640         GO TO M2C-FIM.
003650 M2C-NEXT.
003660     SET IX-MOV UP BY 1.
003670     GO TO M2C-LOOP.
003680 M2C-FIM.
003690     EXIT.
003700*
003710*-----------------------------------------------------------------
003720*  PASSO 2 (CONT.) - CLASSIFICACAO DOS LANCAMENTOS PROTHEUS        RCT3-01
003730*  AINDA PENDENTES.                                                RCT3-01
003740*-----------------------------------------------------------------
003750 M3-CLASSIFICA-LANCAMENTOS.
003760     SET IX-MOV TO 1.
003770 M3-LOOP.
003780     IF IX-MOV > W-NREG-MOV
003790         GO TO M3-FIM.
003800     IF TLA-MATCH-ID (IX-MOV) NOT = SPACES OR
003810        TLA-MOTIVO (IX-MOV) NOT = SPACES
003820         GO TO M3-NEXT.
003830     IF TLA-DOC-ID (IX-MOV) = SPACES
003840         MOVE TBMOTMOV (1) TO TLA-MOTIVO (IX-MOV)
003850         GO TO M3-NEXT.
003860     PERFORM M3A-TEM-ID-IGUAL THRU M3A-FIM.
003870     IF W-ACHOU = 0
003880         MOVE TBMOTMOV (2) TO TLA-MOTIVO (IX-MOV)
003890         GO TO M3-NEXT.
003900     PERFORM M3B-TEM-VALOR-IGUAL THRU M3B-FIM.
003910     IF W-ACHOU = 0
003920         MOVE TBMOTMOV (3) TO TLA-MOTIVO (IX-MOV)
003930         GO TO M3-NEXT.
003940     IF TLA-DATA-MOV (IX-MOV) = ZEROS AND TLA-DATA (IX-MOV) = ZEROS
003950         MOVE TBMOTMOV (4) TO TLA-MOTIVO (IX-MOV)
003960         GO TO M3-NEXT.
003970     PERFORM M3C-APROVACAO-BATE THRU M3C-FIM.
003980     IF W-ACHOU = 0
003990         MOVE TBMOTMOV (5) TO TLA-MOTIVO (IX-MOV).
004000 M3-NEXT.
004010     SET IX-MOV UP BY 1.
004020     GO TO M3-LOOP.
004030 M3-FIM.
004040     EXIT.
004050*
004060*  HA ALGUMA DESPESA (CASADA OU NAO) COM O MESMO ID?               RCT3-01
004070 M3A-TEM-ID-IGUAL.
004080     MOVE ZEROS TO W-ACHOU.
004090     SET IX-DESP TO 1.
004100 M3A-LOOP.
004110     IF IX-DESP > W-NREG-DESP
004120         GO TO M3A-FIM.
004130     IF TDE-ID (IX-DESP) NOT = SPACES AND
004140        TDE-ID (IX-DESP) = TLA-DOC-ID (IX-MOV)
004150         MOVE 1 TO W-ACHOU
004160         GO TO M3A-FIM.
004170     SET IX-DESP UP BY 1.
004180     GO TO M3A-LOOP.
004190 M3A-FIM.
004200     EXIT.
004210*
004220*  DENTRE AS DESPESAS COM O MESMO ID, HA ALGUMA COM VALOR IGUAL    RCT3-01
004230*  AO DO LANCAMENTO?                                               RCT3-01
004240 M3B-TEM-VALOR-IGUAL.
004250     MOVE ZEROS TO W-ACHOU.
004260     SET IX-DESP TO 1.
004270 M3B-LOOP.
004280     IF IX-DESP > W-NREG-DESP
004290         GO TO M3B-FIM.
004300     IF TDE-ID (IX-DESP) NOT = SPACES AND
004310        TDE-ID (IX-DESP) = TLA-DOC-ID (IX-MOV) AND
004320        TDE-VALOR (IX-DESP) = TLA-VALOR (IX-MOV)
004330         MOVE 1 TO W-ACHOU
004340         GO TO M3B-FIM.
004350     SET IX-DESP UP BY 1.
004360     GO TO M3B-LOOP.
004370 M3B-FIM.
004380     EXIT.
004390*
004400*  DENTRE AS DESPESAS COM MESMO ID E MESMO VALOR, HA ALGUMA COM    RCT3-01
004410*  APROVACAO NO MES/ANO DE COMPETENCIA DO LANCAMENTO?              RCT3-01
004420 M3C-APROVACAO-BATE.
004430     MOVE ZEROS TO W-ACHOU.
004440     PERFORM M1A-COMPETENCIA THRU M1A-FIM.
004450     SET IX-DESP TO 1.
004460 M3C-LOOP.
004470     IF IX-DESP > W-NREG-DESP
004480         GO TO M3C-FIM.
004490     IF TDE-ID (IX-DESP) = SPACES OR
004500        TDE-ID (IX-DESP) NOT = TLA-DOC-ID (IX-MOV) OR
004510        TDE-VALOR (IX-DESP) NOT = TLA-VALOR (IX-MOV) OR
004520        TDE-DATA-APROV (IX-DESP) = ZEROS
004530         GO TO M3C-NEXT.
004540     MOVE TDE-DATA-APROV (IX-DESP) TO W-APR-DATA-R.
004550     IF W-APR-MES = W-COMP-MES AND W-APR-ANO = W-COMP-ANO
004560         MOVE 1 TO W-ACHOU
004570         GO TO M3C-FIM.
004580 M3C-NEXT.
004590     SET IX-DESP UP BY 1.
004600     GO TO M3C-LOOP.
004610 M3C-FIM.
004620     EXIT.
004630*
004640*-----------------------------------------------------------------
004650*  GRAVA EXPMAT.DAT E MOVMAT.DAT - RESULTADO DA CASACAO.           RCT3-01
004660*-----------------------------------------------------------------
004670 M4-GRAVA-DESPESAS.
004680     OPEN OUTPUT EXPMAT.
004690     SET IX-DESP TO 1.
004700 M4-LOOP.
004710     IF IX-DESP > W-NREG-DESP
004720         GO TO M4-FIM.
004730     MOVE SPACES TO MDE-REGISTRO.
004740     STRING TDE-USUARIO (IX-DESP)      DELIMITED BY SIZE
004750            TDE-DATA-TRANS (IX-DESP)   DELIMITED BY SIZE
004760            TDE-HORA-TRANS (IX-DESP)   DELIMITED BY SIZE
004770            TDE-VALOR (IX-DESP)        DELIMITED BY SIZE
004780            TDE-STATUS (IX-DESP)       DELIMITED BY SIZE
004790            TDE-CATEGORIA (IX-DESP)    DELIMITED BY SIZE
004800            TDE-ID (IX-DESP)           DELIMITED BY SIZE
004810            TDE-DATA-APROV (IX-DESP)   DELIMITED BY SIZE
004820            TDE-HORA-APROV (IX-DESP)   DELIMITED BY SIZE
004830            TDE-TIPO-LANC (IX-DESP)    DELIMITED BY SIZE
004840            TDE-MATCH-ID (IX-DESP)     DELIMITED BY SIZE
004850            TDE-MATCH-TIPO (IX-DESP)   DELIMITED BY SIZE
004860            TDE-MOTIVO (IX-DESP)       DELIMITED BY SIZE
004870       INTO MDE-REGISTRO.
004880     WRITE MT-DESPESA.
004890     SET IX-DESP UP BY 1.
004900     GO TO M4-LOOP.
004910 M4-FIM.
004920     CLOSE EXPMAT.
004930*
004940 M5-GRAVA-LANCAMENTOS.
004950     OPEN OUTPUT MOVMAT.
004960     SET IX-MOV TO 1.
004970 M5-LOOP.
004980     IF IX-MOV > W-NREG-MOV
004990         GO TO M5-FIM.
005000     MOVE SPACES TO MLA-REGISTRO.
005010     STRING TLA-USUARIO (IX-MOV)    DELIMITED BY SIZE
005020            TLA-DATA (IX-MOV)       DELIMITED BY SIZE
005030            TLA-VALOR (IX-MOV)      DELIMITED BY SIZE
005040            TLA-TIPO (IX-MOV)       DELIMITED BY SIZE
005050            TLA-DOC-ID (IX-MOV)     DELIMITED BY SIZE
005060            TLA-DATA-MOV (IX-MOV)   DELIMITED BY SIZE
005070            TLA-TIPO-LANC (IX-MOV)  DELIMITED BY SIZE
005080            TLA-MATCH-ID (IX-MOV)   DELIMITED BY SIZE
005090            TLA-MATCH-TIPO (IX-MOV) DELIMITED BY SIZE
005100            TLA-MOTIVO (IX-MOV)     DELIMITED BY SIZE
005110       INTO MLA-REGISTRO.
005120     WRITE MT-LANCAMENTO.
005130     SET IX-MOV UP BY 1.
005140     GO TO M5-LOOP.
005150 M5-FIM.
005160     CLOSE MOVMAT.
005170     EXIT.
