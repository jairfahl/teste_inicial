000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RCT004.
000030 AUTHOR.        J A REGO.
000040 INSTALLATION.  TECNOLOC - CENTRO DE PROCESSAMENTO DE DADOS.
000050 DATE-WRITTEN.  21/04/1988.
000060 DATE-COMPILED. 21/04/1988.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO FINANCEIRO.
000080**************************************************************
000090*  EMISSAO DO RELATORIO DE CONCILIACAO TECNOLOC - RESUMO       *
000100*  EXECUTIVO, DIAGNOSTICO, CONCILIADOS E PENDENCIAS.           *
000110**************************************************************
000120*  HISTORICO DE ALTERACOES                                   RCT4-01
000130*  --------------------------------------------------------- RCT4-01
000140*  DATA       RESP  CHAMADO   DESCRICAO                      RCT4-01
000150*  --------   ----  -------   ---------------------------    RCT4-01
000160*  21/04/88   JAR   SVC-0095  PROGRAMA ORIGINAL - LISTAGEM    RCT4-01
000170*                             DE CONCILIADOS E PENDENTES.    RCT4-01
000180*  11/12/90   JAR   SVC-0156  INCLUIDOS TOTAIS DE CONTROLE    RCT4-01
000190*                             (TOTAL PAYFY E TOTAL PROTHEUS). RCT4-01
000200*  05/05/93   MCS   SVC-0209  INCLUIDO PERCENTUAL DE           RCT4-01
000210*                             CONCILIACAO AUTOMATICA.          RCT4-01
000220*  17/11/96   MCS   SVC-0318  INCLUIDO TEMPO MEDIO DE          RCT4-01
000230*                             APROVACAO E AJUSTES MANUAIS.     RCT4-01
000240*  23/11/98   JAR   SVC-0358  REVISAO PARA VIRADA DO ANO 2000  RCT4-01
000250*                             - DATAS DO RELATORIO PASSAM A    RCT4-01
000260*                             IMPRIMIR O SECULO COMPLETO.      RCT4-01
000270*  09/02/99   JAR   SVC-0361  TESTES COMPLEMENTARES Y2K - OK.  RCT4-01
000280*  12/02/10   DPS   SVC-0489  INCLUIDO DIAGNOSTICO AUTOMATICO  RCT4-02
000290*                             POR MOTIVO DE PENDENCIA.         RCT4-02
000300*  26/07/22   ELF   SVC-0655  REESCRITA GERAL EM FORMATO       RCT4-02
000310*                             TEXTUAL COM SECOES MARCADAS,     RCT4-02
000312*                             CONFORME NORMA CPD-19.           RCT4-02
000314*  11/05/26   RVB   SVC-0688  STATUS DOS ARQUIVOS (ST-EXPM,   RCT4-03
000316*                             ST-MOVM, ST-RELC) PASSADO PARA   RCT4-03
000318*                             NIVEL 01 COM CONDITION-NAMES,    RCT4-03
000320*                             PADRAO CPD.                      RCT4-03
000322*  11/05/26   RVB   SVC-0689  CORRIGIDA IMPRESSAO DOS KPIS     RCT4-03
000324*                             DE % CONCILIACAO, % SEM CATEGORIA RCT4-03
000326*                             E TEMPO MEDIO, QUE SAIAM EM       RCT4-03
000328*                             ZONADO BRUTO (SEM EDICAO). PASSAM RCT4-03
000330*                             A USAR PICTURE EDITADA E ROTINA   RCT4-03
000332*                             DE CORTE, COMO OS KPIS DE VALOR.  RCT4-03
000334**************************************************************
000336 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SOURCE-COMPUTER. IBM-370.
000370 OBJECT-COMPUTER. IBM-370.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM
000400     CLASS DIGITO IS "0" THRU "9"
000410     UPSI-0 OFF
000420     UPSI-1 OFF.
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     SELECT EXPMAT  ASSIGN TO DISK
000460         ORGANIZATION IS LINE SEQUENTIAL
000470         FILE STATUS  IS ST-EXPM.
000480     SELECT MOVMAT  ASSIGN TO DISK
000490         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS  IS ST-MOVM.
000510     SELECT RELCONC ASSIGN TO DISK
000520         ORGANIZATION IS LINE SEQUENTIAL
000530         FILE STATUS  IS ST-RELC.
000540*
000550*-----------------------------------------------------------------
000560 DATA DIVISION.
000570 FILE SECTION.
000580 FD  EXPMAT
000590     LABEL RECORD IS STANDARD
000600     VALUE OF FILE-ID IS "EXPMAT.DAT".
000610 01  MT-DESPESA.
000620     05 MDE-REGISTRO        PIC X(231).
000625     05 FILLER              PIC X(01).
000630*
000640 FD  MOVMAT
000650     LABEL RECORD IS STANDARD
000660     VALUE OF FILE-ID IS "MOVMAT.DAT".
000670 01  MT-LANCAMENTO.
000680     05 MLA-REGISTRO        PIC X(183).
000685     05 FILLER              PIC X(01).
000690*
000700 FD  RELCONC
000710     LABEL RECORD IS STANDARD
000720     VALUE OF FILE-ID IS "RELCONC.DAT".
000730 01  LIN-RELATORIO.
000740     05 LIN-TEXTO           PIC X(200).
000745     05 FILLER              PIC X(01).
000750*
000760*-----------------------------------------------------------------
000770 WORKING-STORAGE SECTION.
000780 01  ST-EXPM                PIC X(02) VALUE "00".
000782     88 ST-EXPM-OK           VALUE "00".
000784     88 ST-EXPM-FIM          VALUE "10".
000790 01  ST-MOVM                PIC X(02) VALUE "00".
000792     88 ST-MOVM-OK           VALUE "00".
000794     88 ST-MOVM-FIM          VALUE "10".
000800 01  ST-RELC                PIC X(02) VALUE "00".
000802     88 ST-RELC-OK           VALUE "00".
000810 77  W-NREG-DESP            PIC 9(04) COMP VALUE ZEROS.
000820 77  W-NREG-MOV             PIC 9(04) COMP VALUE ZEROS.
000830 77  W-NMOT                 PIC 9(02) COMP VALUE ZEROS.
000840 77  W-ACHOU                PIC 9(01) COMP VALUE ZEROS.
000850 77  MENS                   PIC X(60) VALUE SPACES.
000860*
000870*---[ TABELA DE TRABALHO - DESPESAS CASADAS ]---------------------
000880 01  TB-DESPESAS.
000890     05 TB-DESPESA          OCCURS 999 TIMES
000900                             INDEXED BY IX-DESP.
000910        10 TDE-USUARIO       PIC X(30).
000920        10 TDE-DATA-TRANS    PIC 9(8).
000930        10 TDE-HORA-TRANS    PIC 9(4).
000940        10 TDE-VALOR         PIC S9(9)V99.
000950        10 TDE-STATUS        PIC X(20).
000960        10 TDE-CATEGORIA     PIC X(40).
000970        10 TDE-ID            PIC X(20).
000980        10 TDE-DATA-APROV    PIC 9(8).
000990        10 TDE-HORA-APROV    PIC 9(4).
001000        10 TDE-TIPO-LANC     PIC X(06).
001010        10 TDE-MATCH-ID      PIC X(20).
001020        10 TDE-MATCH-TIPO    PIC X(20).
001030        10 TDE-MOTIVO        PIC X(40).
001040        10 FILLER            PIC X(09).
001050*
001060*---[ TABELA DE TRABALHO - LANCAMENTOS CASADOS ]-------------------
001070 01  TB-LANCAMENTOS.
001080     05 TB-LANCAMENTO       OCCURS 999 TIMES
001090                             INDEXED BY IX-MOV.
001100        10 TLA-USUARIO       PIC X(30).
001110        10 TLA-DATA          PIC 9(8).
001120        10 TLA-VALOR         PIC S9(9)V99.
001130        10 TLA-TIPO          PIC X(20).
001140        10 TLA-DOC-ID        PIC X(20).
001150        10 TLA-DATA-MOV      PIC 9(8).
001160        10 TLA-TIPO-LANC     PIC X(06).
001170        10 TLA-MATCH-ID      PIC X(20).
001180        10 TLA-MATCH-TIPO    PIC X(20).
001190        10 TLA-MOTIVO        PIC X(40).
001200        10 FILLER            PIC X(09).
001210*
001220*---[ TABELA DE MOTIVOS ENCONTRADOS (ORDEM DE 1A OCORRENCIA) ]----
001230 01  TB-MOTIVOS.
001240     05 TB-MOTIVO           OCCURS 20 TIMES
001250                             INDEXED BY IX-MOT.
001260        10 TMO-TEXTO         PIC X(40).
001270        10 TMO-CONTADOR      PIC 9(06) COMP.
001280*
001290*---[ AREAS ACUMULADORAS DOS KPIS (NORMA CPD-19) ]----------------
001300 77  W-TOT-PAYFY            PIC S9(11)V99 VALUE ZEROS.
001310 77  W-TOT-ERP              PIC S9(11)V99 VALUE ZEROS.
001320 77  W-QTD-CASADAS          PIC 9(06) COMP VALUE ZEROS.
001330 77  W-QTD-SEM-CAT          PIC 9(06) COMP VALUE ZEROS.
001340 77  W-QTD-COM-APROV        PIC 9(06) COMP VALUE ZEROS.
001350 77  W-SOMA-DIAS            PIC S9(09) COMP VALUE ZEROS.
001360 77  W-AJUSTES              PIC S9(11)V99 VALUE ZEROS.
001370 77  W-PCT-CONC             PIC S9(05)V9(04) VALUE ZEROS.
001380 77  W-PCT-SEMCAT           PIC S9(05)V9(04) VALUE ZEROS.
001390 77  W-MEDIA-DIAS           PIC S9(05)V9(04) VALUE ZEROS.
001400*
001410*---[ TABELA DE DIAS POR MES E AREAS DE DATA/HORA (VER RCT002) ]--
001420 01  TABDIASMESX.
001430     05 FILLER              PIC 9(02) VALUE 31.
001440     05 FILLER              PIC 9(02) VALUE 28.
001450     05 FILLER              PIC 9(02) VALUE 31.
001460     05 FILLER              PIC 9(02) VALUE 30.
001470     05 FILLER              PIC 9(02) VALUE 31.
001480     05 FILLER              PIC 9(02) VALUE 30.
001490     05 FILLER              PIC 9(02) VALUE 31.
001500     05 FILLER              PIC 9(02) VALUE 31.
001510     05 FILLER              PIC 9(02) VALUE 30.
001520     05 FILLER              PIC 9(02) VALUE 31.
001530     05 FILLER              PIC 9(02) VALUE 30.
001540     05 FILLER              PIC 9(02) VALUE 31.
001550 01  TABDIASMES REDEFINES TABDIASMESX.
001560     05 TBDIAS-MES          PIC 9(02) OCCURS 12 TIMES.
001570*
001580 01  W-DATAHORA.
001590     05 W-ANO               PIC 9(04).
001600     05 W-MES               PIC 9(02).
001610     05 W-DIA               PIC 9(02).
001620     05 W-HH                PIC 9(02).
001630     05 W-MI                PIC 9(02).
001640     05 FILLER              PIC X(01).
001650 01  W-DATAHORA2 REDEFINES W-DATAHORA.
001660     05 W-DATA-R            PIC 9(08).
001670     05 W-HORA-R            PIC 9(04).
001680*
001690 77  W-BISSEXTO             PIC 9(01) COMP VALUE ZEROS.
001700 77  W-JULIANO1             PIC 9(07) COMP VALUE ZEROS.
001710 77  W-MINUTOS1             PIC S9(09) COMP VALUE ZEROS.
001720 77  W-MINUTOS2             PIC S9(09) COMP VALUE ZEROS.
001730 77  W-DIF-MINUTOS          PIC S9(09) COMP VALUE ZEROS.
001740 77  W-DIF-DIAS             PIC S9(07) COMP VALUE ZEROS.
001750 77  W-RESTO                PIC S9(09) COMP VALUE ZEROS.
001760 77  W-RESTO4               PIC 9(03) COMP VALUE ZEROS.
001770 77  W-RESTO100             PIC 9(03) COMP VALUE ZEROS.
001780 77  W-RESTO400             PIC 9(03) COMP VALUE ZEROS.
001790 77  W-QUOC                 PIC 9(09) COMP VALUE ZEROS.
001800*
001810*---[ AREA DE MONTAGEM DE LINHA E DE VALOR FORMATADO ]------------
001820 01  W-LINHA                PIC X(200) VALUE SPACES.
001830 77  W-VALOR-ED             PIC Z(08)9.99.
001840 77  W-IND-TRIM             PIC 9(02) COMP VALUE ZEROS.
001850 01  W-VALOR-APARADOX.
001860     05 WVA-CHAR            PIC X(01) OCCURS 12 TIMES.
001870 01  W-VALOR-APARADO REDEFINES W-VALOR-APARADOX.
001880     05 WVA-TEXTO           PIC X(12).
001881*
001882*---[ AREA DE EDICAO DOS PERCENTUAIS E DO TEMPO MEDIO (1 DECIMAL) ]-
001883 77  W-PCT-CONC-1D          PIC 9(03)V9(01) VALUE ZEROS.
001884 77  W-PCT-SEMCAT-1D        PIC 9(03)V9(01) VALUE ZEROS.
001885 77  W-MEDIA-DIAS-1D        PIC S9(03)V9(01) VALUE ZEROS.
001886 77  W-PCT-ED               PIC ZZ9.9.
001887 77  W-DIAS-ED              PIC ---9.9.
001888 01  W-PCT-APARADOX.
001889     05 WPA-CHAR            PIC X(01) OCCURS 5 TIMES.
001890 01  W-PCT-APARADO REDEFINES W-PCT-APARADOX.
001891     05 WPA-TEXTO           PIC X(05).
001892 01  W-DIAS-APARADOX.
001893     05 WDA-CHAR            PIC X(01) OCCURS 6 TIMES.
001894 01  W-DIAS-APARADO REDEFINES W-DIAS-APARADOX.
001895     05 WDA-TEXTO           PIC X(06).
001896*
001900*-----------------------------------------------------------------
001910 PROCEDURE DIVISION.
001920 X0-PRINCIPAL.
001930     PERFORM X0A-CARGA-DESPESAS THRU X0A-FIM.
001940     PERFORM X0B-CARGA-LANCAMENTOS THRU X0B-FIM.
001950     OPEN OUTPUT RELCONC.
001960     PERFORM X1-TITULO THRU X1-FIM.
001970     PERFORM X2-RESUMO-EXECUTIVO THRU X2-FIM.
001980     PERFORM X3-DIAGNOSTICO THRU X3-FIM.
001990     PERFORM X4-CONCILIADOS THRU X4-FIM.
002000     PERFORM X5-PENDENCIAS THRU X5-FIM.
002010     CLOSE RELCONC.
002020     MOVE "RELATORIO DE CONCILIACAO EMITIDO" TO MENS.
002030     DISPLAY MENS.
002040     STOP RUN.
002050*
002060 X0A-CARGA-DESPESAS.
002070     OPEN INPUT EXPMAT.
002080     MOVE ZEROS TO W-NREG-DESP.
002090     SET IX-DESP TO 1.
002100 X0A-LOOP.
002110     READ EXPMAT AT END GO TO X0A-FIM.
002120     ADD 1 TO W-NREG-DESP.
002130     MOVE MDE-REGISTRO (1:30)   TO TDE-USUARIO (IX-DESP)
002140     MOVE MDE-REGISTRO (31:8)   TO TDE-DATA-TRANS (IX-DESP)
002150     MOVE MDE-REGISTRO (39:4)   TO TDE-HORA-TRANS (IX-DESP)
002160     MOVE MDE-REGISTRO (43:11)  TO TDE-VALOR (IX-DESP)
002170     MOVE MDE-REGISTRO (54:20)  TO TDE-STATUS (IX-DESP)
002180     MOVE MDE-REGISTRO (74:40)  TO TDE-CATEGORIA (IX-DESP)
002190     MOVE MDE-REGISTRO (114:20) TO TDE-ID (IX-DESP)
002200     MOVE MDE-REGISTRO (134:8)  TO TDE-DATA-APROV (IX-DESP)
002210     MOVE MDE-REGISTRO (142:4)  TO TDE-HORA-APROV (IX-DESP)
002220     MOVE MDE-REGISTRO (146:6)  TO TDE-TIPO-LANC (IX-DESP)
002230     MOVE MDE-REGISTRO (152:20) TO TDE-MATCH-ID (IX-DESP)
002240     MOVE MDE-REGISTRO (172:20) TO TDE-MATCH-TIPO (IX-DESP)
002250     MOVE MDE-REGISTRO (192:40) TO TDE-MOTIVO (IX-DESP)
002260     SET IX-DESP UP BY 1.
002270     GO TO X0A-LOOP.
002280 X0A-FIM.
002290     CLOSE EXPMAT.
002300     EXIT.
002310*
002320 X0B-CARGA-LANCAMENTOS.
002330     OPEN INPUT MOVMAT.
002340     MOVE ZEROS TO W-NREG-MOV.
002350     SET IX-MOV TO 1.
002360 X0B-LOOP.
002370     READ MOVMAT AT END GO TO X0B-FIM.
002380     ADD 1 TO W-NREG-MOV.
002390     MOVE MLA-REGISTRO (1:30)   TO TLA-USUARIO (IX-MOV)
002400     MOVE MLA-REGISTRO (31:8)   TO TLA-DATA (IX-MOV)
002410     MOVE MLA-REGISTRO (39:11)  TO TLA-VALOR (IX-MOV)
002420     MOVE MLA-REGISTRO (50:20)  TO TLA-TIPO (IX-MOV)
002430     MOVE MLA-REGISTRO (70:20)  TO TLA-DOC-ID (IX-MOV)
002440     MOVE MLA-REGISTRO (90:8)   TO TLA-DATA-MOV (IX-MOV)
002450     MOVE MLA-REGISTRO (98:6)   TO TLA-TIPO-LANC (IX-MOV)
002460     MOVE MLA-REGISTRO (104:20) TO TLA-MATCH-ID (IX-MOV)
002470     MOVE MLA-REGISTRO (124:20) TO TLA-MATCH-TIPO (IX-MOV)
002480     MOVE MLA-REGISTRO (144:40) TO TLA-MOTIVO (IX-MOV)
002490     SET IX-MOV UP BY 1.
002500     GO TO X0B-LOOP.
002510 X0B-FIM.
002520     CLOSE MOVMAT.
002530     EXIT.
002540*
002550*-----------------------------------------------------------------
002560 X1-TITULO.
002570     MOVE SPACES TO W-LINHA.
002580     STRING "# Relatório de Conciliação Tecnoloc" DELIMITED BY SIZE
002590       INTO W-LINHA.
002600     PERFORM ROT-ESCREVE THRU ROT-ESCREVE-FIM.
002610 X1-FIM.
002620     EXIT.
002630*
002640*-----------------------------------------------------------------
002650*  RESUMO EXECUTIVO - SEIS INDICADORES, NA ORDEM DA NORMA CPD-19.  RCT4-02
002660*-----------------------------------------------------------------
002670 X2-RESUMO-EXECUTIVO.
002680     MOVE SPACES TO W-LINHA.
002690     STRING "## Resumo Executivo" DELIMITED BY SIZE INTO W-LINHA.
002700     PERFORM ROT-ESCREVE THRU ROT-ESCREVE-FIM.
002710     PERFORM X2A-TOTAIS THRU X2A-FIM.
002720     PERFORM X2B-PERCENTUAIS THRU X2B-FIM.
002730     PERFORM X2C-TEMPO-MEDIO THRU X2C-FIM.
002740     PERFORM X2D-AJUSTES THRU X2D-FIM.
002750 X2-FIM.
002760     EXIT.
002770*
002780 X2A-TOTAIS.
002790     MOVE ZEROS TO W-TOT-PAYFY W-TOT-ERP.
002800     SET IX-DESP TO 1.
002810 X2A-LOOP1.
002820     IF IX-DESP > W-NREG-DESP
002830         GO TO X2A-LOOP1-FIM.
002840     ADD TDE-VALOR (IX-DESP) TO W-TOT-PAYFY.
002850     SET IX-DESP UP BY 1.
002860     GO TO X2A-LOOP1.
002870 X2A-LOOP1-FIM.
002880     SET IX-MOV TO 1.
002890 X2A-LOOP2.
002900     IF IX-MOV > W-NREG-MOV
002910         GO TO X2A-LOOP2-FIM.
002920     ADD TLA-VALOR (IX-MOV) TO W-TOT-ERP.
002930     SET IX-MOV UP BY 1.
002940     GO TO X2A-LOOP2.
002950 X2A-LOOP2-FIM.
002960     MOVE W-TOT-PAYFY TO W-VALOR-ED.
002970     PERFORM ROT-APARA-VALOR THRU ROT-APARA-VALOR-FIM.
002980     MOVE SPACES TO W-LINHA.
002990     STRING "- Total PayFy: " DELIMITED BY SIZE
003000            WVA-TEXTO         DELIMITED BY SIZE
003010       INTO W-LINHA.
003020     PERFORM ROT-ESCREVE THRU ROT-ESCREVE-FIM.
003030     MOVE W-TOT-ERP TO W-VALOR-ED.
003040     PERFORM ROT-APARA-VALOR THRU ROT-APARA-VALOR-FIM.
003050     MOVE SPACES TO W-LINHA.
003060     STRING "- Total ERP: " DELIMITED BY SIZE
003070            WVA-TEXTO       DELIMITED BY SIZE
003080       INTO W-LINHA.
003090     PERFORM ROT-ESCREVE THRU ROT-ESCREVE-FIM.
003100 X2A-FIM.
003110     EXIT.
003120*
003130*  % CONCILIACAO AUTOMATICA E % DESPESAS SEM CATEGORIA.            RCT4-02
003140 X2B-PERCENTUAIS.
003150     MOVE ZEROS TO W-QTD-CASADAS W-QTD-SEM-CAT.
003160     SET IX-DESP TO 1.
003170 X2B-LOOP.
003180     IF IX-DESP > W-NREG-DESP
003190         GO TO X2B-LOOP-FIM.
003200     IF TDE-MATCH-ID (IX-DESP) NOT = SPACES
003210         ADD 1 TO W-QTD-CASADAS.
003220     IF TDE-CATEGORIA (IX-DESP) = "Revisão manual"
003230         ADD 1 TO W-QTD-SEM-CAT.
003240     SET IX-DESP UP BY 1.
003250     GO TO X2B-LOOP.
003260 X2B-LOOP-FIM.
003270     IF W-NREG-DESP = 0
003280         MOVE ZEROS TO W-PCT-CONC W-PCT-SEMCAT
003290     ELSE
003300         COMPUTE W-PCT-CONC ROUNDED =
003310             (W-QTD-CASADAS * 100) / W-NREG-DESP
003320         COMPUTE W-PCT-SEMCAT ROUNDED =
003330             (W-QTD-SEM-CAT * 100) / W-NREG-DESP.
003332     COMPUTE W-PCT-CONC-1D ROUNDED = W-PCT-CONC.
003334     MOVE W-PCT-CONC-1D TO W-PCT-ED.
003336     PERFORM ROT-APARA-PCT THRU ROT-APARA-PCT-FIM.
003340     MOVE SPACES TO W-LINHA.
003350     STRING "- % Conciliação Automática: " DELIMITED BY SIZE
003360            WPA-TEXTO        DELIMITED BY SIZE
003370            "%"              DELIMITED BY SIZE
003380       INTO W-LINHA.
003390     PERFORM ROT-ESCREVE THRU ROT-ESCREVE-FIM.
003392     COMPUTE W-PCT-SEMCAT-1D ROUNDED = W-PCT-SEMCAT.
003394     MOVE W-PCT-SEMCAT-1D TO W-PCT-ED.
003396     PERFORM ROT-APARA-PCT THRU ROT-APARA-PCT-FIM.
003400     MOVE SPACES TO W-LINHA.
003410     STRING "- % Despesas sem categoria: " DELIMITED BY SIZE
003420            WPA-TEXTO        DELIMITED BY SIZE
003430            "%"              DELIMITED BY SIZE
003440       INTO W-LINHA.
003450     PERFORM ROT-ESCREVE THRU ROT-ESCREVE-FIM.
003460 X2B-FIM.
003470     EXIT.
003480*
003490*  TEMPO MEDIO TRANSACAO-APROVACAO (MEDIA DOS DIAS COM SINAL).     RCT4-02
003500 X2C-TEMPO-MEDIO.
003510     MOVE ZEROS TO W-QTD-COM-APROV W-SOMA-DIAS.
003520     SET IX-DESP TO 1.
003530 X2C-LOOP.
003540     IF IX-DESP > W-NREG-DESP
003550         GO TO X2C-LOOP-FIM.
003560     IF TDE-DATA-APROV (IX-DESP) NOT = ZEROS
003570         MOVE TDE-DATA-TRANS (IX-DESP) TO W-DATA-R
003580         MOVE TDE-HORA-TRANS (IX-DESP) TO W-HORA-R
003590         PERFORM ROT-DIA-JULIANO THRU ROT-DIA-JULIANO-FIM
003600         COMPUTE W-MINUTOS1 = (W-JULIANO1 * 1440) + (W-HH * 60) + W-MI
003610         MOVE TDE-DATA-APROV (IX-DESP) TO W-DATA-R
003620         MOVE TDE-HORA-APROV (IX-DESP) TO W-HORA-R
003630         PERFORM ROT-DIA-JULIANO THRU ROT-DIA-JULIANO-FIM
003640         COMPUTE W-MINUTOS2 = (W-JULIANO1 * 1440) + (W-HH * 60) + W-MI
003650         COMPUTE W-DIF-MINUTOS = W-MINUTOS2 - W-MINUTOS1
003660         DIVIDE W-DIF-MINUTOS BY 1440
003670             GIVING W-DIF-DIAS REMAINDER W-RESTO
003680         IF W-RESTO NOT = 0 AND W-DIF-MINUTOS < 0
003690             SUBTRACT 1 FROM W-DIF-DIAS
003700         END-IF
003710         ADD W-DIF-DIAS TO W-SOMA-DIAS
003720         ADD 1 TO W-QTD-COM-APROV
003730     END-IF.
003740     SET IX-DESP UP BY 1.
003750     GO TO X2C-LOOP.
003760 X2C-LOOP-FIM.
003770     IF W-QTD-COM-APROV = 0
003780         MOVE ZEROS TO W-MEDIA-DIAS
003790     ELSE
003800         COMPUTE W-MEDIA-DIAS ROUNDED = W-SOMA-DIAS / W-QTD-COM-APROV.
003802     COMPUTE W-MEDIA-DIAS-1D ROUNDED = W-MEDIA-DIAS.
003804     MOVE W-MEDIA-DIAS-1D TO W-DIAS-ED.
003806     PERFORM ROT-APARA-DIAS THRU ROT-APARA-DIAS-FIM.
003810     MOVE SPACES TO W-LINHA.
003820     STRING "- Tempo médio transação-aprovação: " DELIMITED BY SIZE
003830            WDA-TEXTO        DELIMITED BY SIZE
003840            " dias"          DELIMITED BY SIZE
003850       INTO W-LINHA.
003860     PERFORM ROT-ESCREVE THRU ROT-ESCREVE-FIM.
003870 X2C-FIM.
003880     EXIT.
003890*
003900*  AJUSTES MANUAIS - SOMA DOS LANCAMENTOS NAO CASADOS DE TARIFA    RCT4-02
003910*  OU REEMBOLSO.                                                   RCT4-02
003920 X2D-AJUSTES.
003930     MOVE ZEROS TO W-AJUSTES.
003940     SET IX-MOV TO 1.
003950 X2D-LOOP.
003960     IF IX-MOV > W-NREG-MOV
003970         GO TO X2D-LOOP-FIM.
003980     IF TLA-MATCH-ID (IX-MOV) = SPACES AND
003990        (TLA-TIPO (IX-MOV) = "Tarifa" OR TLA-TIPO (IX-MOV) = "Reembolsos")
004000         ADD TLA-VALOR (IX-MOV) TO W-AJUSTES.
004010     SET IX-MOV UP BY 1.
004020     GO TO X2D-LOOP.
004030 X2D-LOOP-FIM.
004040     MOVE W-AJUSTES TO W-VALOR-ED.
004050     PERFORM ROT-APARA-VALOR THRU ROT-APARA-VALOR-FIM.
004060     MOVE SPACES TO W-LINHA.
004070     STRING "- Ajustes manuais: " DELIMITED BY SIZE
004080            WVA-TEXTO            DELIMITED BY SIZE
004090       INTO W-LINHA.
004100     PERFORM ROT-ESCREVE THRU ROT-ESCREVE-FIM.
004110 X2D-FIM.
004120     EXIT.
004130*
004140*-----------------------------------------------------------------
004150*  DIAGNOSTICO AUTOMATICO - CONTAGEM POR MOTIVO, NA ORDEM DE       RCT4-02
004160*  PRIMEIRA OCORRENCIA (DESPESAS, DEPOIS LANCAMENTOS).             RCT4-02
004170*-----------------------------------------------------------------
004180 X3-DIAGNOSTICO.
004190     MOVE SPACES TO W-LINHA.
004200     STRING "## Diagnóstico Automático" DELIMITED BY SIZE INTO W-LINHA.
004210     PERFORM ROT-ESCREVE THRU ROT-ESCREVE-FIM.
004220     MOVE ZEROS TO W-NMOT.
004230     SET IX-DESP TO 1.
004240 X3-LOOP1.
004250     IF IX-DESP > W-NREG-DESP
004260         GO TO X3-LOOP1-FIM.
004270     IF TDE-MOTIVO (IX-DESP) NOT = SPACES
004280         PERFORM X3A-REGISTRA-MOTIVO THRU X3A-FIM.
004290     SET IX-DESP UP BY 1.
004300     GO TO X3-LOOP1.
004310 X3-LOOP1-FIM.
004320     SET IX-MOV TO 1.
004330 X3-LOOP2.
004340     IF IX-MOV > W-NREG-MOV
004350         GO TO X3-LOOP2-FIM.
004360     IF TLA-MOTIVO (IX-MOV) NOT = SPACES
004370         MOVE TLA-MOTIVO (IX-MOV) TO TDE-MOTIVO (IX-DESP)
004380         PERFORM X3A-REGISTRA-MOTIVO THRU X3A-FIM.
004390     SET IX-MOV UP BY 1.
004400     GO TO X3-LOOP2.
004410 X3-LOOP2-FIM.
004420     SET IX-MOT TO 1.
004430 X3-IMPRIME.
004440     IF IX-MOT > W-NMOT
004450         GO TO X3-FIM.
004460     MOVE SPACES TO W-LINHA.
004470     STRING "- " DELIMITED BY SIZE
004480            TMO-TEXTO (IX-MOT)    DELIMITED BY SIZE
004490            ": "                  DELIMITED BY SIZE
004500            TMO-CONTADOR (IX-MOT) DELIMITED BY SIZE
004510       INTO W-LINHA.
004520     PERFORM ROT-ESCREVE THRU ROT-ESCREVE-FIM.
004530     SET IX-MOT UP BY 1.
004540     GO TO X3-IMPRIME.
004550 X3-FIM.
004560     EXIT.
004570*
004580*  ACRESCENTA/ATUALIZA O MOTIVO CORRENTE (TDE-MOTIVO DA DESPESA,   RCT4-02
004590*  USADO TAMBEM COMO AREA DE PASSAGEM PARA OS LANCAMENTOS).        RCT4-02
004600 X3A-REGISTRA-MOTIVO.
004610     MOVE ZEROS TO W-ACHOU.
004620     SET IX-MOT TO 1.
004630 X3A-LOOP.
004640     IF IX-MOT > W-NMOT
004650         GO TO X3A-LOOP-FIM.
004660     IF TMO-TEXTO (IX-MOT) = TDE-MOTIVO (IX-DESP)
004670         ADD 1 TO TMO-CONTADOR (IX-MOT)
004680         MOVE 1 TO W-ACHOU
004690         GO TO X3A-LOOP-FIM.
004700     SET IX-MOT UP BY 1.
004710     GO TO X3A-LOOP.
004720 X3A-LOOP-FIM.
004730     IF W-ACHOU = 0
004740         ADD 1 TO W-NMOT
004750         SET IX-MOT TO W-NMOT
004760         MOVE TDE-MOTIVO (IX-DESP) TO TMO-TEXTO (IX-MOT)
004770         MOVE 1 TO TMO-CONTADOR (IX-MOT).
004780 X3A-FIM.
004790     EXIT.
004800*
004810*-----------------------------------------------------------------
004820*  DESPESAS CONCILIADAS E LANCAMENTOS ERP CONCILIADOS.             RCT4-02
004830*-----------------------------------------------------------------
004840 X4-CONCILIADOS.
004850     MOVE SPACES TO W-LINHA.
004860     STRING "## Despesas Conciliadas" DELIMITED BY SIZE INTO W-LINHA.
004870     PERFORM ROT-ESCREVE THRU ROT-ESCREVE-FIM.
004880     MOVE SPACES TO W-LINHA.
004890     STRING "### Relatório Conciliado" DELIMITED BY SIZE INTO W-LINHA.
004900     PERFORM ROT-ESCREVE THRU ROT-ESCREVE-FIM.
004910     SET IX-DESP TO 1.
004920 X4-LOOP1.
004930     IF IX-DESP > W-NREG-DESP
004940         GO TO X4-LOOP1-FIM.
004950     IF TDE-MATCH-ID (IX-DESP) NOT = SPACES
004960         PERFORM X4A-LINHA-DESPESA THRU X4A-FIM.
004970     SET IX-DESP UP BY 1.
004980     GO TO X4-LOOP1.
004990 X4-LOOP1-FIM.
005000     MOVE SPACES TO W-LINHA.
005010     STRING "### Lançamentos ERP Conciliados" DELIMITED BY SIZE
005020       INTO W-LINHA.
005030     PERFORM ROT-ESCREVE THRU ROT-ESCREVE-FIM.
005040     SET IX-MOV TO 1.
005050 X4-LOOP2.
005060     IF IX-MOV > W-NREG-MOV
005070         GO TO X4-FIM.
005080     IF TLA-MATCH-ID (IX-MOV) NOT = SPACES
005090         PERFORM X4B-LINHA-LANCAMENTO THRU X4B-FIM.
005100     SET IX-MOV UP BY 1.
005110     GO TO X4-LOOP2.
005120 X4-FIM.
005130     EXIT.
005140*
005150*  MONTA A LINHA DE UMA DESPESA (CONCILIADA OU PENDENTE).          RCT4-02
005160 X4A-LINHA-DESPESA.
005170     MOVE TDE-DATA-TRANS (IX-DESP) TO W-DATA-R.
005180     MOVE TDE-HORA-TRANS (IX-DESP) TO W-HORA-R.
005190     MOVE TDE-VALOR (IX-DESP) TO W-VALOR-ED.
005200     PERFORM ROT-APARA-VALOR THRU ROT-APARA-VALOR-FIM.
005210     MOVE SPACES TO W-LINHA.
005220     STRING "- Usuário: "       DELIMITED BY SIZE
005230            TDE-USUARIO (IX-DESP) DELIMITED BY SIZE
005240            ", Data: "          DELIMITED BY SIZE
005250            W-DIA               DELIMITED BY SIZE
005260            "/"                 DELIMITED BY SIZE
005270            W-MES               DELIMITED BY SIZE
005280            "/"                 DELIMITED BY SIZE
005290            W-ANO               DELIMITED BY SIZE
005300            " "                 DELIMITED BY SIZE
005310            W-HH                DELIMITED BY SIZE
005320            ":"                 DELIMITED BY SIZE
005330            W-MI                DELIMITED BY SIZE
005340            ", Valor: "         DELIMITED BY SIZE
005350            WVA-TEXTO           DELIMITED BY SIZE
005360            ", Status: "        DELIMITED BY SIZE
005370            TDE-STATUS (IX-DESP)   DELIMITED BY SIZE
005380            ", Categoria: "     DELIMITED BY SIZE
005390            TDE-CATEGORIA (IX-DESP) DELIMITED BY SIZE
005400            ", ID: "            DELIMITED BY SIZE
005410            TDE-ID (IX-DESP)    DELIMITED BY SIZE
005420            ", Match: "         DELIMITED BY SIZE
005430            TDE-MATCH-TIPO (IX-DESP) DELIMITED BY SIZE
005440            ", Motivo: "        DELIMITED BY SIZE
005450            TDE-MOTIVO (IX-DESP) DELIMITED BY SIZE
005460       INTO W-LINHA.
005470     PERFORM ROT-ESCREVE THRU ROT-ESCREVE-FIM.
005480 X4A-FIM.
005490     EXIT.
005500*
005510*  MONTA A LINHA DE UM LANCAMENTO (CONCILIADO OU PENDENTE).        RCT4-02
005520 X4B-LINHA-LANCAMENTO.
005530     MOVE TLA-DATA (IX-MOV) TO W-DATA-R.
005540     MOVE ZEROS TO W-HORA-R.
005550     MOVE TLA-VALOR (IX-MOV) TO W-VALOR-ED.
005560     PERFORM ROT-APARA-VALOR THRU ROT-APARA-VALOR-FIM.
005570     MOVE SPACES TO W-LINHA.
005580     STRING "- Usuário: "       DELIMITED BY SIZE
005590            TLA-USUARIO (IX-MOV) DELIMITED BY SIZE
005600            ", Data: "          DELIMITED BY SIZE
005610            W-DIA               DELIMITED BY SIZE
005620            "/"                 DELIMITED BY SIZE
005630            W-MES               DELIMITED BY SIZE
005640            "/"                 DELIMITED BY SIZE
005650            W-ANO               DELIMITED BY SIZE
005660            " "                 DELIMITED BY SIZE
005670            W-HH                DELIMITED BY SIZE
005680            ":"                 DELIMITED BY SIZE
005690            W-MI                DELIMITED BY SIZE
005700            ", Valor: "         DELIMITED BY SIZE
005710            WVA-TEXTO           DELIMITED BY SIZE
005720            ", Tipo: "          DELIMITED BY SIZE
005730            TLA-TIPO (IX-MOV)   DELIMITED BY SIZE
005740            ", Match: "         DELIMITED BY SIZE
005750            TLA-MATCH-TIPO (IX-MOV) DELIMITED BY SIZE
005760            ", Motivo: "        DELIMITED BY SIZE
005770            TLA-MOTIVO (IX-MOV) DELIMITED BY SIZE
005780       INTO W-LINHA.
005790     PERFORM ROT-ESCREVE THRU ROT-ESCREVE-FIM.
005800 X4B-FIM.
005810     EXIT.
005820*
005830*-----------------------------------------------------------------
005840*  PENDENCIAS - DESPESAS E LANCAMENTOS SEM CASACAO.                RCT4-02
005850*-----------------------------------------------------------------
005860 X5-PENDENCIAS.
005870     MOVE SPACES TO W-LINHA.
005880     STRING "## Pendências" DELIMITED BY SIZE INTO W-LINHA.
005890     PERFORM ROT-ESCREVE THRU ROT-ESCREVE-FIM.
005900     MOVE SPACES TO W-LINHA.
005910     STRING "### Despesas Não Conciliadas" DELIMITED BY SIZE
005920       INTO W-LINHA.
005930     PERFORM ROT-ESCREVE THRU ROT-ESCREVE-FIM.
005940     SET IX-DESP TO 1.
005950 X5-LOOP1.
005960     IF IX-DESP > W-NREG-DESP
005970         GO TO X5-LOOP1-FIM.
005980     IF TDE-MATCH-ID (IX-DESP) = SPACES
005990         PERFORM X4A-LINHA-DESPESA THRU X4A-FIM.
006000     SET IX-DESP UP BY 1.
006010     GO TO X5-LOOP1.
006020 X5-LOOP1-FIM.
006030     MOVE SPACES TO W-LINHA.
006040     STRING "### Registros ERP Não Conciliados" DELIMITED BY SIZE
006050       INTO W-LINHA.
006060     PERFORM ROT-ESCREVE THRU ROT-ESCREVE-FIM.
006070     SET IX-MOV TO 1.
006080 X5-LOOP2.
006090     IF IX-MOV > W-NREG-MOV
006100         GO TO X5-FIM.
006110     IF TLA-MATCH-ID (IX-MOV) = SPACES
006120         PERFORM X4B-LINHA-LANCAMENTO THRU X4B-FIM.
006130     SET IX-MOV UP BY 1.
006140     GO TO X5-LOOP2.
006150 X5-FIM.
006160     EXIT.
006170*
006180*-----------------------------------------------------------------
006190*  GRAVA UMA LINHA DO RELATORIO.                                  RCT4-01
006200*-----------------------------------------------------------------
006210 ROT-ESCREVE.
006220     MOVE W-LINHA TO LIN-TEXTO.
006230     WRITE LIN-RELATORIO.
006240 ROT-ESCREVE-FIM.
006250     EXIT.
006260*
006270*-----------------------------------------------------------------
006280*  REMOVE OS ESPACOS A ESQUERDA DE W-VALOR-ED, DEIXANDO O VALOR    RCT4-02
006290*  PRONTO PARA CONCATENACAO NA LINHA DO RELATORIO.                 RCT4-02
006300*-----------------------------------------------------------------
006310 ROT-APARA-VALOR.
006320     MOVE SPACES TO W-VALOR-APARADO.
006330     MOVE ZEROS TO W-IND-TRIM.
006340     SET IX-MOT TO 1.
006350 ROT-APARA-ACHA.
006360     IF IX-MOT > 12
006370         GO TO ROT-APARA-COPIA.
006380     IF W-VALOR-ED (IX-MOT:1) NOT = " "
006390         GO TO ROT-APARA-COPIA.
006400     SET IX-MOT UP BY 1.
006410     GO TO ROT-APARA-ACHA.
006420 ROT-APARA-COPIA.
006430     IF IX-MOT > 12
006440         GO TO ROT-APARA-VALOR-FIM.
006450     ADD 1 TO W-IND-TRIM.
006460     MOVE W-VALOR-ED (IX-MOT:1) TO WVA-CHAR (W-IND-TRIM).
006470     SET IX-MOT UP BY 1.
006480     GO TO ROT-APARA-COPIA.
006490 ROT-APARA-VALOR-FIM.
006500     EXIT.
006501*
006502*-----------------------------------------------------------------
006503*  REMOVE OS ESPACOS A ESQUERDA DE W-PCT-ED (KPIS DE PERCENTUAL),  RCT4-03
006504*  DEIXANDO O PERCENTUAL PRONTO PARA CONCATENACAO NA LINHA.        RCT4-03
006505*-----------------------------------------------------------------
006506 ROT-APARA-PCT.
006507     MOVE SPACES TO W-PCT-APARADO.
006508     MOVE ZEROS TO W-IND-TRIM.
006509     SET IX-MOT TO 1.
006510 ROT-APARA-PCT-ACHA.
006511     IF IX-MOT > 5
006512         GO TO ROT-APARA-PCT-COPIA.
006513     IF W-PCT-ED (IX-MOT:1) NOT = " "
006514         GO TO ROT-APARA-PCT-COPIA.
006515     SET IX-MOT UP BY 1.
006516     GO TO ROT-APARA-PCT-ACHA.
006517 ROT-APARA-PCT-COPIA.
006518     IF IX-MOT > 5
006519         GO TO ROT-APARA-PCT-FIM.
006520     ADD 1 TO W-IND-TRIM.
006521     MOVE W-PCT-ED (IX-MOT:1) TO WPA-CHAR (W-IND-TRIM).
006522     SET IX-MOT UP BY 1.
006523     GO TO ROT-APARA-PCT-COPIA.
006524 ROT-APARA-PCT-FIM.
006525     EXIT.
006526*
006527*-----------------------------------------------------------------
006528*  REMOVE OS ESPACOS A ESQUERDA DE W-DIAS-ED (KPI DE TEMPO MEDIO,  RCT4-03
006529*  QUE E COM SINAL), DEIXANDO O VALOR PRONTO PARA CONCATENACAO.    RCT4-03
006530*-----------------------------------------------------------------
006531 ROT-APARA-DIAS.
006532     MOVE SPACES TO W-DIAS-APARADO.
006533     MOVE ZEROS TO W-IND-TRIM.
006534     SET IX-MOT TO 1.
006535 ROT-APARA-DIAS-ACHA.
006536     IF IX-MOT > 6
006537         GO TO ROT-APARA-DIAS-COPIA.
006538     IF W-DIAS-ED (IX-MOT:1) NOT = " "
006539         GO TO ROT-APARA-DIAS-COPIA.
006540     SET IX-MOT UP BY 1.
006541     GO TO ROT-APARA-DIAS-ACHA.
006542 ROT-APARA-DIAS-COPIA.
006543     IF IX-MOT > 6
006544         GO TO ROT-APARA-DIAS-FIM.
006545     ADD 1 TO W-IND-TRIM.
006546     MOVE W-DIAS-ED (IX-MOT:1) TO WDA-CHAR (W-IND-TRIM).
006547     SET IX-MOT UP BY 1.
006548     GO TO ROT-APARA-DIAS-COPIA.
006549 ROT-APARA-DIAS-FIM.
006550     EXIT.
006551*
006552*-----------------------------------------------------------------
006553*  CALCULA DIA JULIANO (VER ROTINA EQUIVALENTE EM RCT002).         RCT4-01
006554*-----------------------------------------------------------------
006555 ROT-DIA-JULIANO.
006560     PERFORM ROT-BISSEXTO THRU ROT-BISSEXTO-FIM.
006570     COMPUTE W-JULIANO1 =
006580         (W-ANO * 365) + (W-ANO / 4) - (W-ANO / 100) + (W-ANO / 400)
006590         + W-DIA.
006600     SET IX-MOT TO 1.
006610 ROT-JUL-LOOP.
006620     IF IX-MOT >= W-MES
006630         GO TO ROT-DIA-JULIANO-FIM.
006640     ADD TBDIAS-MES (IX-MOT) TO W-JULIANO1.
006650     IF IX-MOT = 2 AND W-BISSEXTO = 1
006660         ADD 1 TO W-JULIANO1.
006670     SET IX-MOT UP BY 1.
006680     GO TO ROT-JUL-LOOP.
006690 ROT-DIA-JULIANO-FIM.
006700     EXIT.
006710*
006720 ROT-BISSEXTO.
006730     MOVE ZEROS TO W-BISSEXTO.
006740     DIVIDE W-ANO BY 4   GIVING W-QUOC REMAINDER W-RESTO4.
006750     DIVIDE W-ANO BY 100 GIVING W-QUOC REMAINDER W-RESTO100.
006760     DIVIDE W-ANO BY 400 GIVING W-QUOC REMAINDER W-RESTO400.
006770     IF W-RESTO4 = 0 AND (W-RESTO100 NOT = 0 OR W-RESTO400 = 0)
006780         MOVE 1 TO W-BISSEXTO.
006790 ROT-BISSEXTO-FIM.
006800     EXIT.
