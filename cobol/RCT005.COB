000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RCT005.
000030 AUTHOR.        W R PEIXOTO.
000040 INSTALLATION.  TECNOLOC - CENTRO DE PROCESSAMENTO DE DADOS.
000050 DATE-WRITTEN.  09/06/1989.
000060 DATE-COMPILED. 09/06/1989.
000070 SECURITY.      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO FINANCEIRO.
000080**************************************************************
000090*  CONCILIADOR GENERICO - COMPARA DUAS RELACOES DELIMITADAS    *
000100*  POR COLUNAS COMUNS E LISTA O QUE SO EXISTE DE UM LADO.       *
000110*  PROGRAMA AUTONOMO, NAO FAZ PARTE DA CADEIA RCT001/.../RCT004.*
000120**************************************************************
000130*  HISTORICO DE ALTERACOES                                   RCT5-01
000140*  --------------------------------------------------------- RCT5-01
000150*  DATA       RESP  CHAMADO   DESCRICAO                      RCT5-01
000160*  --------   ----  -------   ---------------------------    RCT5-01
000170*  09/06/89   WRP   SVC-0108  PROGRAMA ORIGINAL - CONFERENCIA RCT5-01
000180*                             MANUAL ENTRE DUAS RELACOES DE   RCT5-01
000190*                             LANCAMENTOS DO DEPARTAMENTO.    RCT5-01
000200*  14/08/91   WRP   SVC-0171  GENERALIZADO PARA ACEITAR       RCT5-01
000210*                             QUALQUER PAR DE ARQUIVOS COM    RCT5-01
000220*                             CABECALHO DELIMITADO.           RCT5-01
000230*  30/03/95   MCS   SVC-0245  INCLUIDA DETECCAO AUTOMATICA    RCT5-01
000240*                             DAS COLUNAS COMUNS ENTRE OS     RCT5-01
000250*                             DOIS ARQUIVOS.                  RCT5-01
000260*  23/11/98   MCS   SVC-0359  REVISAO PARA VIRADA DO ANO 2000 RCT5-01
000270*                             - CAMPOS DE DATA PASSAM A SER   RCT5-01
000280*                             TRATADOS COMO TEXTO OPACO.      RCT5-01
000290*  09/02/99   MCS   SVC-0362  TESTES COMPLEMENTARES Y2K - OK. RCT5-01
000300*  08/09/08   DPS   SVC-0461  MENSAGEM "NENHUMA DIFERENCA     RCT5-02
000310*                             ENCONTRADA" QUANDO AS DUAS      RCT5-02
000320*                             RELACOES SAO IDENTICAS.         RCT5-02
000330*  19/05/21   ELF   SVC-0631  RENOMEADAS AS SECOES DE SAIDA   RCT5-02
000340*                             PARA "EXTRATO BANCARIO" E       RCT5-02
000350*                             "MOVIMENTACOES DO ERP", CONFORME RCT5-02
000360*                             PADRONIZACAO DO NOVO FLUXO DE    RCT5-02
000370*                             CONCILIACAO DE CARTOES.         RCT5-02
000372*  11/05/26   RVB   SVC-0688  STATUS DOS ARQUIVOS (ST-ARQA,   RCT5-03
000373*                             ST-ARQB, ST-RELD) PASSADO PARA   RCT5-03
000374*                             NIVEL 01 COM CONDITION-NAMES,    RCT5-03
000375*                             PADRAO CPD.                      RCT5-03
000376*  18/05/26   RVB   SVC-0691  CABECALHO PASSA POR ROTINA DE     RCT5-04
000377*                             CORTE (ROT-APARA-CAMPO) ANTES DE   RCT5-04
000378*                             GRAVADO EM WCA-NOME/WCB-NOME -     RCT5-04
000379*                             ESPACO A ESQUERDA FAZIA COLUNA     RCT5-04
000380*                             COMUM SER TIDA COMO DIFERENTE.     RCT5-04
000381*  28/05/26   RVB   SVC-0694  CHAVE COMPOSTA (G2A/G2B) E LINHA  RCT5-05
000382*                             DO RELATORIO (G4A/G4B) PASSAM A   RCT5-05
000383*                             USAR STRING COM POINTER - EVITA   RCT5-05
000384*                             TRUNCAR COLUNA OU VALOR COM       RCT5-05
000385*                             ESPACO EMBUTIDO AO MONTAR A CHAVE RCT5-05
000386*                             OU A LINHA IMPRESSA.              RCT5-05
000387**************************************************************
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER. IBM-370.
000420 OBJECT-COMPUTER. IBM-370.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM
000450     CLASS DIGITO IS "0" THRU "9"
000460     UPSI-0 OFF
000470     UPSI-1 OFF.
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT ARQA   ASSIGN TO DISK
000510         ORGANIZATION IS LINE SEQUENTIAL
000520         FILE STATUS  IS ST-ARQA.
000530     SELECT ARQB   ASSIGN TO DISK
000540         ORGANIZATION IS LINE SEQUENTIAL
000550         FILE STATUS  IS ST-ARQB.
000560     SELECT RELDIF ASSIGN TO DISK
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS  IS ST-RELD.
000590*
000600*-----------------------------------------------------------------
000610 DATA DIVISION.
000620 FILE SECTION.
000630 FD  ARQA
000640     LABEL RECORD IS STANDARD
000650     VALUE OF FILE-ID IS "ARQA.DAT".
000660 01  LIN-ARQA.
000670     05 LA-LINHA            PIC X(200).
000675     05 FILLER              PIC X(01).
000680*
000690 FD  ARQB
000700     LABEL RECORD IS STANDARD
000710     VALUE OF FILE-ID IS "ARQB.DAT".
000720 01  LIN-ARQB.
000730     05 LB-LINHA            PIC X(200).
000735     05 FILLER              PIC X(01).
000740*
000750 FD  RELDIF
000760     LABEL RECORD IS STANDARD
000770     VALUE OF FILE-ID IS "RELDIF.DAT".
000780 01  LIN-RELDIF.
000790     05 LD-LINHA            PIC X(200).
000795     05 FILLER              PIC X(01).
000800*
000810*-----------------------------------------------------------------
000820 WORKING-STORAGE SECTION.
000830 01  ST-ARQA                PIC X(02) VALUE "00".
000832     88 ST-ARQA-OK           VALUE "00".
000834     88 ST-ARQA-NAO-ACHOU    VALUE "35".
000840 01  ST-ARQB                PIC X(02) VALUE "00".
000842     88 ST-ARQB-OK           VALUE "00".
000844     88 ST-ARQB-NAO-ACHOU    VALUE "35".
000850 01  ST-RELD                PIC X(02) VALUE "00".
000852     88 ST-RELD-OK           VALUE "00".
000860 77  MENS                   PIC X(60) VALUE SPACES.
000870 77  W-DELIM                PIC X(01) VALUE ";".
000880*
000890*---[ CABECALHOS DOS DOIS ARQUIVOS DE ENTRADA ]-------------------
000900 01  W-COLUNASA.
000910     05 WCA-NOME            PIC X(30) OCCURS 20 TIMES
000920                                       INDEXED BY IX-CA.
000930 77  W-NCOLA                PIC 9(02) COMP VALUE ZEROS.
000940*
000950 01  W-COLUNASB.
000960     05 WCB-NOME            PIC X(30) OCCURS 20 TIMES
000970                                       INDEXED BY IX-CB.
000980 77  W-NCOLB                PIC 9(02) COMP VALUE ZEROS.
000990*
001000*---[ COLUNAS COMUNS, NA ORDEM DO ARQUIVO A (POSA/POSB) ]---------
001010 01  TB-COMUNS.
001020     05 TC-COMUM            OCCURS 20 TIMES
001030                             INDEXED BY IX-TC.
001040        10 TC-NOME          PIC X(30).
001050        10 TC-POSA          PIC 9(02) COMP.
001060        10 TC-POSB          PIC 9(02) COMP.
001070 77  W-NCOMUM               PIC 9(02) COMP VALUE ZEROS.
001080*
001090*---[ TABELA DE LINHAS DO ARQUIVO A ]-----------------------------
001100 01  TB-LINHASA.
001110     05 TB-LINHAA           OCCURS 999 TIMES
001120                             INDEXED BY IX-LA.
001130        10 TLA-BRUTA        PIC X(200).
001140        10 TLA-CAMPO        PIC X(30) OCCURS 20 TIMES
001150                                      INDEXED BY IX-CAMPA.
001160        10 TLA-CHAVE        PIC X(200).
001170        10 TLA-ACHADA       PIC 9(01) COMP.
001180 77  W-NLINA                PIC 9(04) COMP VALUE ZEROS.
001190*
001200*---[ TABELA DE LINHAS DO ARQUIVO B ]-----------------------------
001210 01  TB-LINHASB.
001220     05 TB-LINHAB           OCCURS 999 TIMES
001230                             INDEXED BY IX-LB.
001240        10 TLB-BRUTA        PIC X(200).
001250        10 TLB-CAMPO        PIC X(30) OCCURS 20 TIMES
001260                                      INDEXED BY IX-CAMPB.
001270        10 TLB-CHAVE        PIC X(200).
001280        10 TLB-ACHADA       PIC 9(01) COMP.
001290 77  W-NLINB                PIC 9(04) COMP VALUE ZEROS.
001300*
001310*---[ AREAS DE TRABALHO DE UNSTRING E MONTAGEM DE LINHA ]---------
001320 77  W-NCAMPOS              PIC 9(02) COMP VALUE ZEROS.
001321 01  W-CAMPOS-TMP.
001322     05 WTM-CAMPO           PIC X(30) OCCURS 20 TIMES
001323                                       INDEXED BY IX-TMP.
001324     05 FILLER              PIC X(01).
001325*
001326*---[ AREA DE CORTE DE ESPACOS A ESQUERDA DO CABECALHO - CPD-11 ]--
001327 77  W-CAMPO-BRUTO          PIC X(30).
001328 77  W-IND-TRIM-CAMPO       PIC 9(02) COMP VALUE ZEROS.
001329 01  W-CAMPO-APARADOX.
001330     05 WCT-CHAR            PIC X(01) OCCURS 30 TIMES.
001331 01  W-CAMPO-APARADO REDEFINES W-CAMPO-APARADOX.
001332     05 WCT-TEXTO           PIC X(30).
001333 77  W-ACHOU                PIC 9(01) COMP VALUE ZEROS.
001334*
001335 77  W-PTR                  PIC 9(04) COMP VALUE ZEROS.
001336 77  W-TAM-TEXTO            PIC 9(02) COMP VALUE ZEROS.
001337 77  W-TAM-NOME             PIC 9(02) COMP VALUE ZEROS.
001338 77  W-TAM-VALOR            PIC 9(02) COMP VALUE ZEROS.
001339*
001340 77  W-DIFERENCAS           PIC 9(01) COMP VALUE ZEROS.
001350 01  W-LINHA                PIC X(200) VALUE SPACES.
001360*
001370*---[ AREAS REDEFINIDAS - VISOES ALTERNATIVAS DE CONTROLE ]-------RCT5-01
001380 01  W-CONTADORESX.
001390     05 FILLER              PIC 9(04) COMP.
001400     05 FILLER              PIC 9(04) COMP.
001410 01  W-CONTADORES REDEFINES W-CONTADORESX.
001420     05 W-TOTAL-A           PIC 9(04) COMP.
001430     05 W-TOTAL-B           PIC 9(04) COMP.
001440 01  W-NCOLSX.
001450     05 FILLER              PIC 9(02) COMP.
001460     05 FILLER              PIC 9(02) COMP.
001470 01  W-NCOLS REDEFINES W-NCOLSX.
001480     05 W-NCOLS-A2          PIC 9(02) COMP.
001490     05 W-NCOLS-B2          PIC 9(02) COMP.
001495 01  W-FLAGSX.
001496     05 FILLER              PIC 9(01) COMP.
001497     05 FILLER              PIC 9(01) COMP.
001498 01  W-FLAGS REDEFINES W-FLAGSX.
001499     05 W-ACHOU2            PIC 9(01) COMP.
001500     05 W-DIFERENCAS2       PIC 9(01) COMP.
001501*
001510*-----------------------------------------------------------------
001520 PROCEDURE DIVISION.
001530 G0-PRINCIPAL.
001540     PERFORM G1-CARGA THRU G1-FIM.
001550     PERFORM G2-COLUNAS THRU G2-FIM.
001560     OPEN OUTPUT RELDIF.
001570     MOVE ZEROS TO W-DIFERENCAS.
001580     PERFORM G3-COMPARA THRU G3-FIM.
001590     PERFORM G4-IMPRIME THRU G4-FIM.
001600     CLOSE RELDIF.
001610     MOVE "CONCILIADOR GENERICO CONCLUIDO" TO MENS.
001620     DISPLAY MENS.
001630     STOP RUN.
001640*
001650*-----------------------------------------------------------------
001660*  CARGA DOS DOIS ARQUIVOS - CABECALHO SEPARADO POR W-DELIM,      RCT5-01
001670*  SEGUIDO DAS LINHAS DE DADOS, TAMBEM SEPARADAS POR W-DELIM.     RCT5-01
001680*-----------------------------------------------------------------
001690 G1-CARGA.
001700     OPEN INPUT ARQA.
001710     IF ST-ARQA-NAO-ACHOU
001720         MOVE "ARQUIVO A (EXTRATO BANCARIO) NAO ENCONTRADO"
001730           TO MENS
001740         PERFORM ROT-ABEND THRU ROT-ABEND-FIM.
001750     READ ARQA AT END
001760         MOVE "ARQUIVO A SEM CABECALHO - CARGA ABORTADA" TO MENS
001770         PERFORM ROT-ABEND THRU ROT-ABEND-FIM.
001780     MOVE LA-LINHA TO W-LINHA.
001790     PERFORM ROT-SEPARA THRU ROT-SEPARA-FIM.
001800     MOVE W-NCAMPOS TO W-NCOLA.
001810     SET IX-CA TO 1.
001820     SET IX-CAMPA TO 1.
001830 G1A-COPIA-CAB.
001840     IF IX-CA > W-NCOLA
001850         GO TO G1A-FIM.
001852     MOVE WTM-CAMPO (IX-CAMPA) TO W-CAMPO-BRUTO.
001854     PERFORM ROT-APARA-CAMPO THRU ROT-APARA-CAMPO-FIM.
001860     MOVE WCT-TEXTO TO WCA-NOME (IX-CA).
001870     SET IX-CA UP BY 1.
001880     SET IX-CAMPA UP BY 1.
001890     GO TO G1A-COPIA-CAB.
001900 G1A-FIM.
001910     MOVE ZEROS TO W-NLINA.
001920 G1-LOOP-A.
001930     READ ARQA AT END GO TO G1-FIM-A.
001940     ADD 1 TO W-NLINA.
001950     MOVE LA-LINHA TO TLA-BRUTA (W-NLINA).
001960     MOVE LA-LINHA TO W-LINHA.
001970     PERFORM ROT-SEPARA THRU ROT-SEPARA-FIM.
001980     SET IX-CAMPA TO 1.
001990 G1-COPIA-A.
002000     IF IX-CAMPA > 20
002010         GO TO G1-LOOP-A.
002020     MOVE WTM-CAMPO (IX-CAMPA) TO TLA-CAMPO (W-NLINA IX-CAMPA).
002030     SET IX-CAMPA UP BY 1.
002040     GO TO G1-COPIA-A.
002050 G1-FIM-A.
002060     CLOSE ARQA.
002070     OPEN INPUT ARQB.
002080     IF ST-ARQB-NAO-ACHOU
002090         MOVE "ARQUIVO B (MOVIMENTACOES DO ERP) NAO ENCONTRADO"
002100           TO MENS
002110         PERFORM ROT-ABEND THRU ROT-ABEND-FIM.
002120     READ ARQB AT END
002130         MOVE "ARQUIVO B SEM CABECALHO - CARGA ABORTADA" TO MENS
002140         PERFORM ROT-ABEND THRU ROT-ABEND-FIM.
002150     MOVE LB-LINHA TO W-LINHA.
002160     PERFORM ROT-SEPARA THRU ROT-SEPARA-FIM.
002170     MOVE W-NCAMPOS TO W-NCOLB.
002180     SET IX-CB TO 1.
002190     SET IX-CAMPA TO 1.
002200 G1B-COPIA-CAB.
002210     IF IX-CB > W-NCOLB
002220         GO TO G1B-FIM.
002222     MOVE WTM-CAMPO (IX-CAMPA) TO W-CAMPO-BRUTO.
002224     PERFORM ROT-APARA-CAMPO THRU ROT-APARA-CAMPO-FIM.
002230     MOVE WCT-TEXTO TO WCB-NOME (IX-CB).
002240     SET IX-CB UP BY 1.
002250     SET IX-CAMPA UP BY 1.
002260     GO TO G1B-COPIA-CAB.
002270 G1B-FIM.
002280     MOVE ZEROS TO W-NLINB.
002290 G1-LOOP-B.
002300     READ ARQB AT END GO TO G1-FIM.
002310     ADD 1 TO W-NLINB.
002320     MOVE LB-LINHA TO TLB-BRUTA (W-NLINB).
002330     MOVE LB-LINHA TO W-LINHA.
002340     PERFORM ROT-SEPARA THRU ROT-SEPARA-FIM.
002350     SET IX-CAMPA TO 1.
002360 G1-COPIA-B.
002370     IF IX-CAMPA > 20
002380         GO TO G1-LOOP-B.
002390     MOVE WTM-CAMPO (IX-CAMPA) TO TLB-CAMPO (W-NLINB IX-CAMPA).
002400     SET IX-CAMPA UP BY 1.
002410     GO TO G1-COPIA-B.
002420 G1-FIM.
002430     CLOSE ARQB.
002440     MOVE W-NLINA TO W-TOTAL-A.
002450     MOVE W-NLINB TO W-TOTAL-B.
002460 G1-FIM-GERAL.
002470     EXIT.
002480*
002490*-----------------------------------------------------------------
002500*  SEPARA W-LINHA EM CAMPOS DELIMITADOS POR W-DELIM, GUARDANDO    RCT5-01
002510*  O RESULTADO NA LINHA 1 DA TABELA TB-LINHASA (AREA TEMPORARIA). RCT5-01
002520*-----------------------------------------------------------------
002530 ROT-SEPARA.
002540     SET IX-TMP TO 1.
002550     MOVE ZEROS TO W-NCAMPOS.
002560 ROT-SEPARA-INIC.
002570     IF IX-TMP > 20
002580         GO TO ROT-SEPARA-FIM.
002590     MOVE SPACES TO WTM-CAMPO (IX-TMP).
002600     SET IX-TMP UP BY 1.
002610     GO TO ROT-SEPARA-INIC.
002620 ROT-SEPARA-EXEC.
002630     UNSTRING W-LINHA DELIMITED BY W-DELIM
002640         INTO WTM-CAMPO (1)  WTM-CAMPO (2)  WTM-CAMPO (3)
002650              WTM-CAMPO (4)  WTM-CAMPO (5)  WTM-CAMPO (6)
002660              WTM-CAMPO (7)  WTM-CAMPO (8)  WTM-CAMPO (9)
002670              WTM-CAMPO (10) WTM-CAMPO (11) WTM-CAMPO (12)
002680              WTM-CAMPO (13) WTM-CAMPO (14) WTM-CAMPO (15)
002690              WTM-CAMPO (16) WTM-CAMPO (17) WTM-CAMPO (18)
002700              WTM-CAMPO (19) WTM-CAMPO (20)
002710         TALLYING IN W-NCAMPOS.
002720 ROT-SEPARA-FIM.
002730     EXIT.
002731*
002732*-----------------------------------------------------------------
002733*  CORTA OS ESPACOS A ESQUERDA DE W-CAMPO-BRUTO (CABECALHO LIDO   RCT5-03
002734*  DO ARQUIVO), DEIXANDO O NOME DA COLUNA JUSTIFICADO NA BORDA    RCT5-03
002735*  ESQUERDA EM WCT-TEXTO - SEM ISSO, "VALOR" E " VALOR" SERIAM    RCT5-03
002736*  TRATADOS COMO COLUNAS DIFERENTES NA BUSCA DE COLUNA COMUM.     RCT5-03
002737*-----------------------------------------------------------------
002738 ROT-APARA-CAMPO.
002739     MOVE SPACES TO W-CAMPO-APARADO.
002740     MOVE ZEROS TO W-IND-TRIM-CAMPO.
002741     SET IX-TMP TO 1.
002742 ROT-APARA-CAMPO-ACHA.
002743     IF IX-TMP > 30
002744         GO TO ROT-APARA-CAMPO-COPIA.
002745     IF W-CAMPO-BRUTO (IX-TMP:1) NOT = " "
002746         GO TO ROT-APARA-CAMPO-COPIA.
002747     SET IX-TMP UP BY 1.
002748     GO TO ROT-APARA-CAMPO-ACHA.
002749 ROT-APARA-CAMPO-COPIA.
002750     IF IX-TMP > 30
002751         GO TO ROT-APARA-CAMPO-FIM.
002752     ADD 1 TO W-IND-TRIM-CAMPO.
002753     MOVE W-CAMPO-BRUTO (IX-TMP:1) TO WCT-CHAR (W-IND-TRIM-CAMPO).
002754     SET IX-TMP UP BY 1.
002755     GO TO ROT-APARA-CAMPO-COPIA.
002756 ROT-APARA-CAMPO-FIM.
002757     EXIT.
002758*
002763*-----------------------------------------------------------------
002768*  CALCULA O TAMANHO REAL (SEM OS BRANCOS A DIREITA) DO CAMPO      RCT5-05
002773*  COPIADO PARA W-CAMPO-BRUTO - USADO PARA NAO TRUNCAR NOMES E     RCT5-05
002778*  VALORES COM ESPACO EMBUTIDO AO MONTAR A LINHA DO RELATORIO.     RCT5-05
002783*-----------------------------------------------------------------
002788 ROT-TAM-TEXTO.
002793     SET IX-TMP TO 30.
002798 ROT-TAM-TEXTO-ACHA.
002803     IF IX-TMP < 1
002808         MOVE 1 TO W-TAM-TEXTO
002813         GO TO ROT-TAM-TEXTO-FIM.
002818     IF W-CAMPO-BRUTO (IX-TMP:1) NOT = " "
002823         MOVE IX-TMP TO W-TAM-TEXTO
002828         GO TO ROT-TAM-TEXTO-FIM.
002833     SET IX-TMP DOWN BY 1.
002838     GO TO ROT-TAM-TEXTO-ACHA.
002843 ROT-TAM-TEXTO-FIM.
002848     EXIT.
002853*
002858*-----------------------------------------------------------------
002863*  DETERMINA AS COLUNAS COMUNS AOS DOIS ARQUIVOS, NA ORDEM EM     RCT5-01
002868*  QUE APARECEM NO CABECALHO DO ARQUIVO A.                       RCT5-01
002873*-----------------------------------------------------------------
002878 G2-COLUNAS.
002883     MOVE ZEROS TO W-NCOMUM.
002888     SET IX-CA TO 1.
002893 G2-LOOP.
002898     IF IX-CA > W-NCOLA
002903         GO TO G2-VERIFICA.
002908     MOVE ZEROS TO W-ACHOU.
002913     SET IX-CB TO 1.
002918 G2-BUSCA.
002923     IF IX-CB > W-NCOLB
002928         GO TO G2-BUSCA-FIM.
002933     IF WCA-NOME (IX-CA) = WCB-NOME (IX-CB)
002938         MOVE 1 TO W-ACHOU
002943         GO TO G2-REGISTRA.
002948     SET IX-CB UP BY 1.
002953     GO TO G2-BUSCA.
002958 G2-BUSCA-FIM.
002963     GO TO G2-PROXIMA.
002968 G2-REGISTRA.
002973     ADD 1 TO W-NCOMUM.
002978     SET IX-TC TO W-NCOMUM.
002983     MOVE WCA-NOME (IX-CA)  TO TC-NOME (IX-TC).
002988     SET TC-POSA (IX-TC) TO IX-CA.
002993     SET TC-POSB (IX-TC) TO IX-CB.
002998 G2-PROXIMA.
003003     SET IX-CA UP BY 1.
003008     GO TO G2-LOOP.
003013 G2-VERIFICA.
003018     IF W-NCOMUM = 0
003023         MOVE "NENHUMA COLUNA COMUM ENTRE OS DOIS ARQUIVOS" TO MENS
003028         PERFORM ROT-ABEND THRU ROT-ABEND-FIM.
003033     PERFORM G2A-CHAVES-A THRU G2A-FIM.
003038     PERFORM G2B-CHAVES-B THRU G2B-FIM.
003043 G2-FIM.
003048     EXIT.
003053*
003058*  MONTA A CHAVE COMPOSTA DE CADA LINHA DO ARQUIVO A, NA ORDEM    RCT5-01
003063*  DAS COLUNAS COMUNS. W-PTR MARCA A POSICAO DE ESCRITA EM        RCT5-05
003068*  TLA-CHAVE - SEM ISSO, RELER O PROPRIO CAMPO QUE ESTA SENDO     RCT5-05
003073*  MONTADO (DELIMITED BY SPACE NO DESTINO) TRUNCA A CHAVE NO      RCT5-05
003078*  PRIMEIRO BRANCO E PERDE OS SEPARADORES "|" JA GRAVADOS.        RCT5-05
003083 G2A-CHAVES-A.
003088     SET IX-LA TO 1.
003093 G2A-LOOP.
003098     IF IX-LA > W-NLINA
003103         GO TO G2A-FIM.
003108     MOVE SPACES TO TLA-CHAVE (IX-LA).
003113     MOVE ZEROS TO TLA-ACHADA (IX-LA).
003118     MOVE 1 TO W-PTR.
003123     SET IX-TC TO 1.
003128 G2A-MONTA.
003133     IF IX-TC > W-NCOMUM
003138         GO TO G2A-PROXLIN.
003143     STRING TLA-CAMPO (IX-LA TC-POSA (IX-TC)) DELIMITED BY SIZE
003148            "|"                               DELIMITED BY SIZE
003153       INTO TLA-CHAVE (IX-LA)
003158       WITH POINTER W-PTR.
003163     SET IX-TC UP BY 1.
003168     GO TO G2A-MONTA.
003173 G2A-PROXLIN.
003178     SET IX-LA UP BY 1.
003183     GO TO G2A-LOOP.
003188 G2A-FIM.
003193     EXIT.
003198*
003203*  MONTA A CHAVE COMPOSTA DE CADA LINHA DO ARQUIVO B - MESMA       RCT5-01
003208*  TECNICA DO PONTEIRO W-PTR USADA EM G2A-CHAVES-A.               RCT5-05
003213 G2B-CHAVES-B.
003218     SET IX-LB TO 1.
003223 G2B-LOOP.
003228     IF IX-LB > W-NLINB
003233         GO TO G2B-FIM.
003238     MOVE SPACES TO TLB-CHAVE (IX-LB).
003243     MOVE ZEROS TO TLB-ACHADA (IX-LB).
003248     MOVE 1 TO W-PTR.
003253     SET IX-TC TO 1.
003258 G2B-MONTA.
003263     IF IX-TC > W-NCOMUM
003268         GO TO G2B-PROXLIN.
003273     STRING TLB-CAMPO (IX-LB TC-POSB (IX-TC)) DELIMITED BY SIZE
003278            "|"                               DELIMITED BY SIZE
003283       INTO TLB-CHAVE (IX-LB)
003288       WITH POINTER W-PTR.
003293     SET IX-TC UP BY 1.
003298     GO TO G2B-MONTA.
003303 G2B-PROXLIN.
003308     SET IX-LB UP BY 1.
003313     GO TO G2B-LOOP.
003318 G2B-FIM.
003323     EXIT.
003328*
003333*-----------------------------------------------------------------
003338*  COMPARACAO PLENA (FULL OUTER) ENTRE AS DUAS TABELAS DE         RCT5-01
003343*  CHAVES - MARCA TLA-ACHADA/TLB-ACHADA QUANDO HA CORRESPONDENCIA.RCT5-01
003348*-----------------------------------------------------------------
003353 G3-COMPARA.
003358     SET IX-LA TO 1.
003363 G3-LOOP-A.
003368     IF IX-LA > W-NLINA
003373         GO TO G3-FIM.
003378     SET IX-LB TO 1.
003383 G3-BUSCA-B.
003388     IF IX-LB > W-NLINB
003393         GO TO G3-PROXIMA-A.
003398     IF TLA-CHAVE (IX-LA) = TLB-CHAVE (IX-LB)
003403         MOVE 1 TO TLA-ACHADA (IX-LA)
003408         MOVE 1 TO TLB-ACHADA (IX-LB)
003413         GO TO G3-PROXIMA-A.
003418     SET IX-LB UP BY 1.
003423     GO TO G3-BUSCA-B.
003428 G3-PROXIMA-A.
003433     SET IX-LA UP BY 1.
003438     GO TO G3-LOOP-A.
003443 G3-FIM.
003448     EXIT.
003453*
003458*-----------------------------------------------------------------
003463*  IMPRESSAO DAS DIFERENCAS ENCONTRADAS.                          RCT5-02
003468*-----------------------------------------------------------------
003473 G4-IMPRIME.
003478     MOVE SPACES TO W-LINHA.
003483     STRING "Presentes apenas no extrato bancário:" DELIMITED BY SIZE
003488       INTO W-LINHA.
003493     PERFORM ROT-ESCREVE THRU ROT-ESCREVE-FIM.
003498     SET IX-LA TO 1.
003503 G4-LOOP-A.
003508     IF IX-LA > W-NLINA
003513         GO TO G4-LOOP-A-FIM.
003518     IF TLA-ACHADA (IX-LA) = 0
003523         MOVE 1 TO W-DIFERENCAS
003528         PERFORM G4A-LINHA-COMUNS THRU G4A-FIM.
003533     SET IX-LA UP BY 1.
003538     GO TO G4-LOOP-A.
003543 G4-LOOP-A-FIM.
003548     MOVE SPACES TO W-LINHA.
003553     STRING "Presentes apenas nas movimentações do ERP:"
003558            DELIMITED BY SIZE
003563       INTO W-LINHA.
003568     PERFORM ROT-ESCREVE THRU ROT-ESCREVE-FIM.
003573     SET IX-LB TO 1.
003578 G4-LOOP-B.
003583     IF IX-LB > W-NLINB
003588         GO TO G4-FIM.
003593     IF TLB-ACHADA (IX-LB) = 0
003598         MOVE 1 TO W-DIFERENCAS
003603         PERFORM G4B-LINHA-B THRU G4B-FIM.
003608     SET IX-LB UP BY 1.
003613     GO TO G4-LOOP-B.
003618 G4-FIM.
003623     IF W-DIFERENCAS = 0
003628         MOVE SPACES TO W-LINHA
003633         STRING "Nenhuma diferença encontrada." DELIMITED BY SIZE
003638           INTO W-LINHA
003643         PERFORM ROT-ESCREVE THRU ROT-ESCREVE-FIM.
003648 G4-IMPRIME-FIM.
003653     EXIT.
003658*
003663*  MONTA E GRAVA UMA LINHA COM OS VALORES DAS COLUNAS COMUNS DE   RCT5-02
003668*  UMA LINHA DO ARQUIVO A (IX-LA JA POSICIONADO PELO CHAMADOR).   RCT5-02
003673*  W-PTR MARCA A POSICAO DE ESCRITA EM W-LINHA; W-TAM-NOME E      RCT5-05
003678*  W-TAM-VALOR TRAZEM O TAMANHO REAL (ROT-TAM-TEXTO) DO NOME DA   RCT5-05
003683*  COLUNA E DO VALOR, PARA NAO TRUNCAR TEXTO COM ESPACO EMBUTIDO  RCT5-05
003688*  (EX.: "DESCARGA CARTAO", "JOAO DA SILVA").                     RCT5-05
003693 G4A-LINHA-COMUNS.
003698     MOVE SPACES TO W-LINHA.
003703     MOVE 1 TO W-PTR.
003708     STRING "- " DELIMITED BY SIZE
003713       INTO W-LINHA
003718       WITH POINTER W-PTR.
003723     SET IX-TC TO 1.
003728 G4A-LOOP.
003733     IF IX-TC > W-NCOMUM
003738         GO TO G4A-GRAVA.
003743     MOVE TC-NOME (IX-TC) TO W-CAMPO-BRUTO.
003748     PERFORM ROT-TAM-TEXTO THRU ROT-TAM-TEXTO-FIM.
003753     MOVE W-TAM-TEXTO TO W-TAM-NOME.
003758     MOVE TLA-CAMPO (IX-LA TC-POSA (IX-TC)) TO W-CAMPO-BRUTO.
003763     PERFORM ROT-TAM-TEXTO THRU ROT-TAM-TEXTO-FIM.
003768     MOVE W-TAM-TEXTO TO W-TAM-VALOR.
003773     STRING TC-NOME (IX-TC) (1:W-TAM-NOME) DELIMITED BY SIZE
003778            ": " DELIMITED BY SIZE
003783            TLA-CAMPO (IX-LA TC-POSA (IX-TC)) (1:W-TAM-VALOR)
003788                DELIMITED BY SIZE
003793            ", " DELIMITED BY SIZE
003798       INTO W-LINHA
003803       WITH POINTER W-PTR.
003808     SET IX-TC UP BY 1.
003813     GO TO G4A-LOOP.
003818 G4A-GRAVA.
003823     PERFORM ROT-ESCREVE THRU ROT-ESCREVE-FIM.
003828 G4A-FIM.
003833     EXIT.
003838*
003843*  MONTA E GRAVA UMA LINHA COM OS VALORES DAS COLUNAS COMUNS DE   RCT5-02
003848*  UMA LINHA DO ARQUIVO B (IX-LB JA POSICIONADO PELO CHAMADOR) -  RCT5-02
003853*  MESMA TECNICA DE W-PTR/W-TAM-NOME/W-TAM-VALOR DE G4A-LINHA-    RCT5-05
003858*  COMUNS.                                                       RCT5-05
003863 G4B-LINHA-B.
003868     MOVE SPACES TO W-LINHA.
003873     MOVE 1 TO W-PTR.
003878     STRING "- " DELIMITED BY SIZE
003883       INTO W-LINHA
003888       WITH POINTER W-PTR.
003893     SET IX-TC TO 1.
003898 G4B-LOOP.
003903     IF IX-TC > W-NCOMUM
003908         GO TO G4B-GRAVA.
003913     MOVE TC-NOME (IX-TC) TO W-CAMPO-BRUTO.
003918     PERFORM ROT-TAM-TEXTO THRU ROT-TAM-TEXTO-FIM.
003923     MOVE W-TAM-TEXTO TO W-TAM-NOME.
003928     MOVE TLB-CAMPO (IX-LB TC-POSB (IX-TC)) TO W-CAMPO-BRUTO.
003933     PERFORM ROT-TAM-TEXTO THRU ROT-TAM-TEXTO-FIM.
003938     MOVE W-TAM-TEXTO TO W-TAM-VALOR.
003943     STRING TC-NOME (IX-TC) (1:W-TAM-NOME) DELIMITED BY SIZE
003948            ": " DELIMITED BY SIZE
003953            TLB-CAMPO (IX-LB TC-POSB (IX-TC)) (1:W-TAM-VALOR)
003958                DELIMITED BY SIZE
003963            ", " DELIMITED BY SIZE
003968       INTO W-LINHA
003973       WITH POINTER W-PTR.
003978     SET IX-TC UP BY 1.
003983     GO TO G4B-LOOP.
003988 G4B-GRAVA.
003993     PERFORM ROT-ESCREVE THRU ROT-ESCREVE-FIM.
003998 G4B-FIM.
004003     EXIT.
004740*
004750*-----------------------------------------------------------------
004760*  GRAVA UMA LINHA DO RELATORIO DE DIFERENCAS.                    RCT5-01
004770*-----------------------------------------------------------------
004780 ROT-ESCREVE.
004790     MOVE W-LINHA TO LD-LINHA.
004800     WRITE LIN-RELDIF.
004810 ROT-ESCREVE-FIM.
004820     EXIT.
004830*
004840*-----------------------------------------------------------------
004850*  ABORTA A EXECUCAO - ARQUIVO AUSENTE OU SEM COLUNAS EM COMUM.   RCT5-01
004860*-----------------------------------------------------------------
004870 ROT-ABEND.
004880     DISPLAY MENS.
004890     MOVE 16 TO RETURN-CODE.
004900     STOP RUN.
004910 ROT-ABEND-FIM.
004920     EXIT.
